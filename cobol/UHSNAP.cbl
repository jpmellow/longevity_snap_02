000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHSNAP.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/89.
000700 DATE-COMPILED. 02/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE ORCHESTRATOR (META-COGNITIVE PROCESSOR) OF
001300*          THE NIGHTLY HEALTH SNAPSHOT BATCH.  FOR EVERY RECORD ON
001400*          THE USER-HEALTH EXTRACT IT DECIDES WHICH SPECIALIST
001500*          MODULES APPLY, CALLS EACH ACTIVE MODULE SUBPROGRAM,
001600*          FLAGS ANY MODULE THAT CAME BACK LOW OR UNCERTAIN,
001700*          SYNTHESIZES ONE ASSESSMENT-RECORD AND A SET OF
001800*          RECOMMENDATION-RECORDS PER USER, AND PRINTS THE
001900*          ASSESSMENT SUMMARY REPORT WITH END-OF-JOB CONTROL
002000*          TOTALS.
002100*
002200*          THE MEDICAL REASONING MODULE ALWAYS RUNS.  THE OTHER
002300*          FIVE MODULES RUN ONLY WHEN THEIR OWN BLOCK OF THE
002400*          INPUT RECORD WAS SUPPLIED - SEE 210-SELECT-MODULES.
002500*
002600******************************************************************
002700*    CHANGE LOG                                                 *
002800*    02/09/89  RDM  ORIGINAL ORCHESTRATOR - MEDICAL REASONING    *
002900*                   MODULE ONLY, NO PERSONALIZATION OR NLP YET  *
003000*    08/14/91  JS   ADDED SLEEP MODULE CALL AND ACTIVATION TEST  *
003100*    11/14/11  RDM  ADDED NUTRITION AND EXERCISE MODULE CALLS    *
003200*    09/22/98  JS   Y2K REVIEW - HDR-DATE IS 4-DIGIT YEAR,       *
003300*                   NO CHANGES REQUIRED                          *
003400*    06/03/14  KLT  ADDED PERSONALIZATION MODULE CALL AND THE    *
003500*                   MOTIVATION-DRIVER FIELD ON THE ASSESSMENT    *
003600*                   RECORD                                       *
003700*    04/05/16  KLT  ADDED NLP NARRATIVE ANALYZER CALL AND THE    *
003800*                   DOMINANT-AREA FIELD                          *
003900*    11/02/17  KLT  EXERCISE ACTIVITY-LEVEL NOW OVERRIDES THE    *
004000*                   MEDICAL REASONING BANDING ON THE ASSESSMENT  *
004100*                   RECORD WHEN THE EXERCISE MODULE RAN          *
004200*    03/18/19  KLT  ADDED MINIMUM-CONFIDENCE SYNTHESIS ACROSS    *
004300*                   ALL CONTRIBUTING MODULES VIA ORDINAL TABLE   *
004400******************************************************************
004500      
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200      
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USERHLTH
005600         ASSIGN TO UT-S-USERHLTH
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800      
005900     SELECT ASSESS
006000         ASSIGN TO UT-S-ASSESS
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200      
006300     SELECT RECOMD
006400         ASSIGN TO UT-S-RECOMD
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600      
006700     SELECT RPTFILE
006800         ASSIGN TO UT-S-RPTFILE
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000      
007100 DATA DIVISION.
007200 FILE SECTION.
007300      
007400****** NIGHTLY EXTRACT FROM THE HEALTH-SNAPSHOT COLLECTION FEED
007500****** PRE-SORTED BY USER-ID, ONE RECORD PER USER, NO TRAILER REC
007600 FD  USERHLTH
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 200 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS USER-HEALTH-RECORD.
008200 COPY USRHLTH.
008300      
008400 FD  ASSESS
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 200 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS ASSESSMENT-RECORD.
009000 COPY UHASMREC.
009100      
009200 FD  RECOMD
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 90 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RECOMMENDATION-RECORD.
009800 COPY UHRECORD.
009900      
010000 FD  RPTFILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RPT-REC.
010600 01  RPT-REC  PIC X(132).
010700      
010800 WORKING-STORAGE SECTION.
010900      
011000*--  PAGE HEADER, ONE PER PAGE BREAK -----------------------------
011100 01  WS-HDR-REC.
011200     05  FILLER                  PIC X(01) VALUE SPACE.
011300     05  HDR-DATE.
011400         10  HDR-YY              PIC 9(4).
011500         10  FILLER              PIC X(01) VALUE "-".
011600         10  HDR-MM              PIC 9(2).
011700         10  FILLER              PIC X(01) VALUE "-".
011800         10  HDR-DD              PIC 9(2).
011900     05  FILLER                  PIC X(20) VALUE SPACE.
012000     05  FILLER                  PIC X(50) VALUE
012100         "LONGEVITY SNAPSHOT HEALTH ASSESSMENT SUMMARY".
012200     05  FILLER                  PIC X(26)
012300         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
012400     05  HDR-PAGE-NBR-O          PIC ZZ9.
012500     05  FILLER                  PIC X(22) VALUE SPACES.
012600      
012700 01  WS-COLM-HDR-REC.
012800     05  FILLER            PIC X(08) VALUE "USER-ID".
012900     05  FILLER            PIC X(02) VALUE SPACES.
013000     05  FILLER            PIC X(04) VALUE " BMI".
013100     05  FILLER            PIC X(03) VALUE SPACES.
013200     05  FILLER            PIC X(14) VALUE "BMI CATEGORY".
013300     05  FILLER            PIC X(02) VALUE SPACES.
013400     05  FILLER            PIC X(10) VALUE "SLEEP".
013500     05  FILLER            PIC X(02) VALUE SPACES.
013600     05  FILLER            PIC X(08) VALUE "STRESS".
013700     05  FILLER            PIC X(02) VALUE SPACES.
013800     05  FILLER            PIC X(12) VALUE "ACTIVITY".
013900     05  FILLER            PIC X(02) VALUE SPACES.
014000     05  FILLER            PIC X(02) VALUE "RI".
014100     05  FILLER            PIC X(03) VALUE SPACES.
014200     05  FILLER            PIC X(02) VALUE "ST".
014300     05  FILLER            PIC X(03) VALUE SPACES.
014400     05  FILLER            PIC X(02) VALUE "RC".
014500     05  FILLER            PIC X(03) VALUE SPACES.
014600     05  FILLER            PIC X(10) VALUE "CONFIDENCE".
014700     05  FILLER            PIC X(02) VALUE SPACES.
014800     05  FILLER            PIC X(01) VALUE "E".
014900     05  FILLER            PIC X(35) VALUE SPACES.
015000      
015100 01  WS-DETAIL-RPT-REC.
015200     05  DTL-USER-ID-O           PIC X(08).
015300     05  FILLER                  PIC X(02) VALUE SPACES.
015400     05  DTL-BMI-O               PIC Z9.9.
015500     05  FILLER                  PIC X(03) VALUE SPACES.
015600     05  DTL-BMI-CAT-O           PIC X(14).
015700     05  FILLER                  PIC X(02) VALUE SPACES.
015800     05  DTL-SLEEP-CAT-O         PIC X(10).
015900     05  FILLER                  PIC X(02) VALUE SPACES.
016000     05  DTL-STRESS-CAT-O        PIC X(08).
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  DTL-ACTIVITY-O          PIC X(12).
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  DTL-RISKS-O             PIC Z9.
016500     05  FILLER                  PIC X(03) VALUE SPACES.
016600     05  DTL-STRENGTHS-O         PIC Z9.
016700     05  FILLER                  PIC X(03) VALUE SPACES.
016800     05  DTL-RECS-O              PIC Z9.
016900     05  FILLER                  PIC X(03) VALUE SPACES.
017000     05  DTL-CONFIDENCE-O        PIC X(09).
017100     05  FILLER                  PIC X(02) VALUE SPACES.
017200     05  DTL-ESCALATE-O          PIC X(01).
017300     05  FILLER                  PIC X(36) VALUE SPACES.
017400      
017500 01  WS-BLANK-LINE.
017600     05  FILLER                  PIC X(132) VALUE SPACES.
017700      
017800*--  ONE GENERIC LABELED LINE FOR THE END-OF-JOB TOTALS BLOCK ----
017900 01  WS-TOTAL-LINE.
018000     05  FILLER                  PIC X(03) VALUE SPACES.
018100     05  TOT-LABEL-O             PIC X(40).
018200     05  TOT-VALUE-O             PIC ZZZ,ZZ9.
018300     05  FILLER                  PIC X(82) VALUE SPACES.
018400      
018500 01  WS-TOTALS-HDR.
018600     05  FILLER                  PIC X(36) VALUE SPACES.
018700     05  FILLER                  PIC X(60) VALUE
018800         "** END OF JOB CONTROL TOTALS **".
018900     05  FILLER                  PIC X(36) VALUE SPACES.
019000      
019100 01  WS-AVG-BMI-LINE.
019200     05  FILLER                  PIC X(03) VALUE SPACES.
019300     05  FILLER                  PIC X(40) VALUE "AVERAGE BMI".
019400     05  AVG-BMI-O               PIC ZZ9.9.
019500     05  FILLER                  PIC X(84) VALUE SPACES.
019600      
019700 01  WS-CURRENT-DATE-FIELDS.
019800     05  WS-CURRENT-DATE.
019900         10  WS-CURRENT-YEAR     PIC 9(4).
020000         10  WS-CURRENT-MONTH    PIC 9(2).
020100         10  WS-CURRENT-DAY      PIC 9(2).
020200     05  WS-CURRENT-TIME.
020300         10  WS-CURRENT-HOUR     PIC 9(2).
020400         10  WS-CURRENT-MINUTE   PIC 9(2).
020500         10  WS-CURRENT-SECOND   PIC 9(2).
020600         10  WS-CURRENT-MS       PIC 9(2).
020700     05  WS-DIFF-FROM-GMT        PIC S9(4).
020800      
020900*--  CONFIDENCE-WORD ORDINAL TABLE - ORDER IS THE SPEC'S MINIMUM  
021000*--  RANKING, UNCERTAIN < LOW < MEDIUM < HIGH, SO THE TABLE       
021100*--  POSITION IS THE ORDINAL VALUE ITSELF ---------------------
021200 01  WS-CONF-WORD-VALUES.
021300     05  FILLER                  PIC X(09) VALUE "UNCERTAIN".
021400     05  FILLER                  PIC X(09) VALUE "LOW".
021500     05  FILLER                  PIC X(09) VALUE "MEDIUM".
021600     05  FILLER                  PIC X(09) VALUE "HIGH".
021700 01  WS-CONF-WORD-TABLE REDEFINES WS-CONF-WORD-VALUES.
021800     05  WS-CONF-WORD            PIC X(09) OCCURS 4 TIMES
021900                                  INDEXED BY WS-CONF-IDX.
022000      
022100*--  ONE BATCH-TOTAL COUNTER PER CONFIDENCE ORDINAL, SUBSCRIPTED  
022200*--  DIRECTLY BY THE SAME ORDINAL VALUE USED ABOVE ---------------
022300 01  WS-CONF-COUNT-VALUES.
022400     05  FILLER                  PIC 9(07) VALUE 0.
022500     05  FILLER                  PIC 9(07) VALUE 0.
022600     05  FILLER                  PIC 9(07) VALUE 0.
022700     05  FILLER                  PIC 9(07) VALUE 0.
022800 01  WS-CONF-COUNT-TABLE REDEFINES WS-CONF-COUNT-VALUES.
022900     05  WS-CONF-COUNT            PIC 9(07) COMP OCCURS 4 TIMES.
023000
023100*--  CONTROL-TOTAL LINE LABELS, HIGH-TO-UNCERTAIN, SO THE TOTALS
023200*--  PARAGRAPH CAN STEP DOWN THROUGH WS-CONF-COUNT IN THE SAME
023300*--  PERFORM VARYING LOOP -------------------------------------
023400 01  WS-CONF-LABEL-VALUES.
023500     05  FILLER                  PIC X(23) VALUE
023600                                  "CONFIDENCE - HIGH".
023700     05  FILLER                  PIC X(23) VALUE
023800                                  "CONFIDENCE - MEDIUM".
023900     05  FILLER                  PIC X(23) VALUE
024000                                  "CONFIDENCE - LOW".
024100     05  FILLER                  PIC X(23) VALUE
024200                                  "CONFIDENCE - UNCERTAIN".
024300 01  WS-CONF-LABEL-TABLE REDEFINES WS-CONF-LABEL-VALUES.
024400     05  WS-CONF-LABEL-ENTRY     PIC X(23) OCCURS 4 TIMES.
024500
024600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024700     05  WS-RECORDS-READ          PIC 9(07) COMP.
024800     05  WS-RECORDS-PROCESSED     PIC 9(07) COMP.
024900     05  WS-RECORDS-IN-ERROR      PIC 9(07) COMP.
025000     05  WS-TOTAL-RECS-WRITTEN    PIC 9(07) COMP.
025100     05  WS-USERS-ESCALATED       PIC 9(07) COMP.
025200     05  WS-TOT-FLAGGED-MODULES   PIC 9(07) COMP.
025300     05  WS-BMI-SUM               PIC 9(07)V9 COMP.
025400     05  WS-AVG-BMI                PIC 9(02)V9 COMP.
025500     05  WS-TBL-SUB               PIC 9(02) COMP.
025600     05  WS-REC-TOTAL             PIC 9(03) COMP.
025700     05  WS-FLAG-COUNT            PIC 9(02) COMP.
025800     05  WS-CONF-ORD              PIC 9(01) COMP.
025900     05  WS-MIN-ORD               PIC 9(01) COMP.
026000     05  WS-LINES                 PIC 9(02) COMP VALUE 0.
026100     05  WS-PAGES                 PIC 9(02) COMP VALUE 1.
026200      
026300 01  WS-HOLD-FIELDS.
026400     05  WS-HOLD-CONF             PIC X(09).
026500      
026600 01  FLAGS-AND-SWITCHES.
026700     05  MORE-RECORDS-SW          PIC X(01) VALUE "Y".
026800         88  NO-MORE-RECORDS       VALUE "N".
026900         88  MORE-RECORDS          VALUE "Y".
027000     05  WS-SL-ACTIVE-SW          PIC X(01) VALUE "N".
027100         88  WS-SL-ACTIVE          VALUE "Y".
027200     05  WS-NU-ACTIVE-SW          PIC X(01) VALUE "N".
027300         88  WS-NU-ACTIVE          VALUE "Y".
027400     05  WS-EX-ACTIVE-SW          PIC X(01) VALUE "N".
027500         88  WS-EX-ACTIVE          VALUE "Y".
027600     05  WS-PE-ACTIVE-SW          PIC X(01) VALUE "N".
027700         88  WS-PE-ACTIVE          VALUE "Y".
027800     05  WS-NL-ACTIVE-SW          PIC X(01) VALUE "N".
027900         88  WS-NL-ACTIVE          VALUE "Y".
028000     05  WS-RECORD-ERROR-SW       PIC X(01) VALUE "N".
028100         88  WS-RECORD-IN-ERROR    VALUE "Y".
028200      
028300 COPY ABENDREC.
028400      
028500******************************************************************
028600*    CALLER-SIDE COPIES OF EACH MODULE'S RESULT AND RETURN-CODE   
028700*    AREAS.  THESE ARE PRIVATE TO UHSNAP - EACH MODULE DECLARES   
028800*    ITS OWN MATCHING LINKAGE RECORD; ONLY THE SHAPE HAS TO AGREE 
028900******************************************************************
029000 01  MR-RESULT.
029100     05  MR-BMI                   PIC 9(02)V9.
029200     05  MR-BMI-CATEGORY          PIC X(14).
029300     05  MR-BP-CATEGORY           PIC X(12).
029400     05  MR-HR-CATEGORY           PIC X(12).
029500     05  MR-VO2-CATEGORY          PIC X(09).
029600     05  MR-SLEEP-CATEGORY        PIC X(10).
029700     05  MR-STRESS-CATEGORY       PIC X(08).
029800     05  MR-ACTIVITY-LEVEL        PIC X(12).
029900     05  MR-RISK-COUNT            PIC 9(02) COMP.
030000     05  MR-STRENGTH-COUNT        PIC 9(02) COMP.
030100     05  MR-DATA-COMPLETE         PIC X(11).
030200     05  MR-COMPLETE-PCT          PIC 9(03) COMP.
030300     05  MR-BIAS-RISK             PIC X(07).
030400     05  MR-ESCALATE              PIC X(01).
030500     05  MR-HEALTH-STATUS         PIC X(10).
030600     05  MR-CONFIDENCE            PIC X(09).
030700     COPY UHRECTBL REPLACING ==WK-== BY ==MR-==.
030800     05  FILLER                   PIC X(06).
030900 01  MR-RET-CODE                  PIC S9(4) COMP.
031000      
031100 01  SL-RESULT.
031200     05  SL-DURATION-CATEGORY     PIC X(20).
031300     05  SL-QUALITY-ISSUE-SW      PIC X(01).
031400         88  SL-QUALITY-ISSUE-HIT  VALUE "Y".
031500     05  SL-CONSIST-ISSUE-SW      PIC X(01).
031600         88  SL-CONSIST-ISSUE-HIT  VALUE "Y".
031700     05  SL-STRESS-ISSUE-SW       PIC X(01).
031800         88  SL-STRESS-ISSUE-HIT   VALUE "Y".
031900     05  SL-EXER-ISSUE-SW         PIC X(01).
032000         88  SL-EXER-ISSUE-HIT     VALUE "Y".
032100     05  SL-ISSUE-COUNT           PIC 9(02) COMP.
032200     05  SL-STRENGTH-COUNT        PIC 9(02) COMP.
032300     05  SL-DATA-COMPLETE         PIC X(11).
032400     05  SL-SLEEP-STATUS          PIC X(10).
032500     05  SL-CONFIDENCE            PIC X(09).
032600     COPY UHRECTBL REPLACING ==WK-== BY ==SL-==.
032700     05  FILLER                   PIC X(06).
032800 01  SL-RET-CODE                  PIC S9(4) COMP.
032900      
033000 01  NU-RESULT.
033100     05  NU-PROTEIN-PCT           PIC 9(03) COMP.
033200     05  NU-CARB-PCT              PIC 9(03) COMP.
033300     05  NU-FAT-PCT               PIC 9(03) COMP.
033400     05  NU-PROTEIN-PER-KG        PIC 9(02)V99.
033500     05  NU-DIETARY-PATTERN       PIC X(20).
033600     05  NU-PATTERN-ALIGNED-SW    PIC X(01).
033700         88  NU-PATTERN-ALIGNED    VALUE "Y".
033800     05  NU-LONGEVITY-ALIGN       PIC X(17).
033900     05  NU-CONFIDENCE            PIC X(09).
034000     COPY UHRECTBL REPLACING ==WK-== BY ==NU-==.
034100     05  FILLER                   PIC X(06).
034200 01  NU-RET-CODE                  PIC S9(4) COMP.
034300      
034400 01  EX-RESULT.
034500     05  EX-WEEKLY-SESSIONS       PIC 9(03) COMP.
034600     05  EX-EST-MINUTES           PIC 9(05) COMP.
034700     05  EX-ACTIVITY-LEVEL        PIC X(09).
034800     05  EX-BALANCE               PIC X(17).
034900     05  EX-TYPES-REPORTED-SW     PIC X(01).
035000         88  EX-TYPES-REPORTED     VALUE "Y".
035100     05  EX-LONGEVITY-ALIGN       PIC X(17).
035200     05  EX-CONFIDENCE            PIC X(09).
035300     COPY UHRECTBL REPLACING ==WK-== BY ==EX-==.
035400     05  FILLER                   PIC X(06).
035500 01  EX-RET-CODE                  PIC S9(4) COMP.
035600      
035700 01  PE-RESULT.
035800     05  PE-MOTIVATION-DRIVER     PIC X(13).
035900     05  PE-CONFIDENCE            PIC X(09).
036000     COPY UHRECTBL REPLACING ==WK-== BY ==PE-==.
036100     05  FILLER                   PIC X(06).
036200 01  PE-RET-CODE                  PIC S9(4) COMP.
036300      
036400 01  NL-RESULT.
036500     05  NL-DOMINANT-AREA         PIC X(11).
036600     COPY UHRECTBL REPLACING ==WK-== BY ==NL-==.
036700     05  FILLER                   PIC X(06).
036800 01  NL-RET-CODE                  PIC S9(4) COMP.
036900      
037000 PROCEDURE DIVISION.
037100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037200     PERFORM 100-MAINLINE THRU 100-EXIT
037300             UNTIL NO-MORE-RECORDS.
037400     PERFORM 999-CLEANUP THRU 999-EXIT.
037500     MOVE +0 TO RETURN-CODE.
037600     GOBACK.
037700      
037800 000-HOUSEKEEPING.
037900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038000     DISPLAY "******** BEGIN JOB UHSNAP ********".
038100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
038200     MOVE WS-CURRENT-YEAR  TO HDR-YY.
038300     MOVE WS-CURRENT-MONTH TO HDR-MM.
038400     MOVE WS-CURRENT-DAY   TO HDR-DD.
038500      
038600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
038700     MOVE 1 TO WS-PAGES.
038800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
039100     PERFORM 900-READ-USERHLTH THRU 900-EXIT.
039200 000-EXIT.
039300     EXIT.
039400      
039500 100-MAINLINE.
039600     MOVE "100-MAINLINE" TO PARA-NAME.
039700     PERFORM 200-PROCESS-RECORD THRU 200-EXIT.
039800     PERFORM 900-READ-USERHLTH THRU 900-EXIT.
039900 100-EXIT.
040000     EXIT.
040100      
040200 200-PROCESS-RECORD.
040300     MOVE "200-PROCESS-RECORD" TO PARA-NAME.
040400     MOVE "N" TO WS-RECORD-ERROR-SW.
040500     IF UH-USER-ID OF USER-HEALTH-RECORD = SPACES
040600         MOVE "Y" TO WS-RECORD-ERROR-SW
040700         ADD 1 TO WS-RECORDS-IN-ERROR
040800         GO TO 200-EXIT.
040900      
041000     PERFORM 210-SELECT-MODULES THRU 210-EXIT.
041100     PERFORM 300-CALL-MODULES THRU 300-EXIT.
041200     PERFORM 400-FLAG-LOW-CONFIDENCE THRU 400-EXIT.
041300     PERFORM 500-SYNTHESIZE THRU 500-EXIT.
041400     PERFORM 600-MERGE-RECOMMENDATIONS THRU 600-EXIT.
041500     PERFORM 760-WRITE-ASSESS-REC THRU 760-EXIT.
041600     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
041700     PERFORM 880-ACCUM-TOTALS THRU 880-EXIT.
041800 200-EXIT.
041900     EXIT.
042000      
042100 210-SELECT-MODULES.
042200     MOVE "210-SELECT-MODULES" TO PARA-NAME.
042300*--  MEDICAL REASONING ALWAYS RUNS - NO SWITCH NEEDED FOR IT -----
042400     MOVE "N" TO WS-SL-ACTIVE-SW, WS-NU-ACTIVE-SW,
042500                 WS-EX-ACTIVE-SW, WS-PE-ACTIVE-SW,
042600                 WS-NL-ACTIVE-SW.
042700     IF UH-SLEEP-SUPPLIED
042800         MOVE "Y" TO WS-SL-ACTIVE-SW.
042900     IF UH-NUTR-SUPPLIED AND UH-MACROS-DETAILED
043000         MOVE "Y" TO WS-NU-ACTIVE-SW.
043100     IF UH-EXER-SUPPLIED
043200         MOVE "Y" TO WS-EX-ACTIVE-SW.
043300     IF UH-PREF-SUPPLIED
043400         MOVE "Y" TO WS-PE-ACTIVE-SW.
043500     IF UH-SLEEP-NARR NOT = SPACES
043600         MOVE "Y" TO WS-NL-ACTIVE-SW.
043700 210-EXIT.
043800     EXIT.
043900      
044000 300-CALL-MODULES.
044100     MOVE "300-CALL-MODULES" TO PARA-NAME.
044200     PERFORM 310-CALL-MEDRSN THRU 310-EXIT.
044300     IF WS-SL-ACTIVE
044400         PERFORM 320-CALL-SLEEP THRU 320-EXIT.
044500     IF WS-NU-ACTIVE
044600         PERFORM 330-CALL-NUTR THRU 330-EXIT.
044700     IF WS-EX-ACTIVE
044800         PERFORM 340-CALL-EXER THRU 340-EXIT.
044900     IF WS-PE-ACTIVE
045000         PERFORM 350-CALL-PERS THRU 350-EXIT.
045100     IF WS-NL-ACTIVE
045200         PERFORM 360-CALL-NLP THRU 360-EXIT.
045300 300-EXIT.
045400     EXIT.
045500      
045600 310-CALL-MEDRSN.
045700     MOVE "310-CALL-MEDRSN" TO PARA-NAME.
045800     CALL "UHMEDRSN" USING USER-HEALTH-RECORD, MR-RESULT,
045900                            MR-RET-CODE.
046000 310-EXIT.
046100     EXIT.
046200      
046300 320-CALL-SLEEP.
046400     MOVE "320-CALL-SLEEP" TO PARA-NAME.
046500     CALL "UHSLEEP" USING USER-HEALTH-RECORD, SL-RESULT,
046600                           SL-RET-CODE.
046700 320-EXIT.
046800     EXIT.
046900      
047000 330-CALL-NUTR.
047100     MOVE "330-CALL-NUTR" TO PARA-NAME.
047200     CALL "UHNUTR" USING USER-HEALTH-RECORD, NU-RESULT,
047300                          NU-RET-CODE.
047400 330-EXIT.
047500     EXIT.
047600      
047700 340-CALL-EXER.
047800     MOVE "340-CALL-EXER" TO PARA-NAME.
047900     CALL "UHEXER" USING USER-HEALTH-RECORD, EX-RESULT,
048000                          EX-RET-CODE.
048100 340-EXIT.
048200     EXIT.
048300      
048400 350-CALL-PERS.
048500     MOVE "350-CALL-PERS" TO PARA-NAME.
048600     CALL "UHPERS" USING USER-HEALTH-RECORD, PE-RESULT,
048700                          PE-RET-CODE.
048800 350-EXIT.
048900     EXIT.
049000      
049100 360-CALL-NLP.
049200     MOVE "360-CALL-NLP" TO PARA-NAME.
049300     CALL "UHNLP" USING USER-HEALTH-RECORD, NL-RESULT,
049400                         NL-RET-CODE.
049500 360-EXIT.
049600     EXIT.
049700      
049800*--  A MODULE THAT CAME BACK LOW OR UNCERTAIN ON CONFIDENCE GETS  
049900*--  COUNTED HERE.  THE COUNT DOES NOT APPEAR ON THE PRINTED      
050000*--  REPORT - IT IS THE TRANSLATION OF THE SOURCE SYSTEM'S "FLAG  
050100*--  AND EVALUATION NOTE" STEP, DISPLAYED AT END OF JOB ----------
050200 400-FLAG-LOW-CONFIDENCE.
050300     MOVE "400-FLAG-LOW-CONFIDENCE" TO PARA-NAME.
050400     MOVE 0 TO WS-FLAG-COUNT.
050500     IF MR-CONFIDENCE = "LOW" OR MR-CONFIDENCE = "UNCERTAIN"
050600         ADD 1 TO WS-FLAG-COUNT.
050700     IF WS-SL-ACTIVE AND
050800        (SL-CONFIDENCE = "LOW" OR SL-CONFIDENCE = "UNCERTAIN")
050900         ADD 1 TO WS-FLAG-COUNT.
051000     IF WS-NU-ACTIVE AND
051100        (NU-CONFIDENCE = "LOW" OR NU-CONFIDENCE = "UNCERTAIN")
051200         ADD 1 TO WS-FLAG-COUNT.
051300     IF WS-EX-ACTIVE AND
051400        (EX-CONFIDENCE = "LOW" OR EX-CONFIDENCE = "UNCERTAIN")
051500         ADD 1 TO WS-FLAG-COUNT.
051600     IF WS-PE-ACTIVE AND
051700        (PE-CONFIDENCE = "LOW" OR PE-CONFIDENCE = "UNCERTAIN")
051800         ADD 1 TO WS-FLAG-COUNT.
051900     ADD WS-FLAG-COUNT TO WS-TOT-FLAGGED-MODULES.
052000 400-EXIT.
052100     EXIT.
052200      
052300 500-SYNTHESIZE.
052400     MOVE "500-SYNTHESIZE" TO PARA-NAME.
052500     PERFORM 510-MIN-CONFIDENCE THRU 510-EXIT.
052600      
052700     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO AS-USER-ID.
052800     MOVE MR-BMI              TO AS-BMI.
052900     MOVE MR-BMI-CATEGORY     TO AS-BMI-CATEGORY.
053000     MOVE MR-BP-CATEGORY      TO AS-BP-CATEGORY.
053100     MOVE MR-HR-CATEGORY      TO AS-HR-CATEGORY.
053200     MOVE MR-VO2-CATEGORY     TO AS-VO2-CATEGORY.
053300     MOVE MR-SLEEP-CATEGORY   TO AS-SLEEP-CATEGORY.
053400     MOVE MR-STRESS-CATEGORY  TO AS-STRESS-CATEGORY.
053500     MOVE MR-ACTIVITY-LEVEL   TO AS-ACTIVITY-LEVEL.
053600     MOVE MR-DATA-COMPLETE    TO AS-DATA-COMPLETE.
053700     MOVE MR-COMPLETE-PCT     TO AS-COMPLETE-PCT.
053800     MOVE MR-BIAS-RISK        TO AS-BIAS-RISK.
053900     MOVE MR-ESCALATE         TO AS-ESCALATE.
054000     MOVE MR-HEALTH-STATUS    TO AS-HEALTH-STATUS.
054100      
054200*--  THE EXERCISE MODULE'S MINUTES-BASED BANDING REPLACES THE     
054300*--  MEDICAL REASONING MODULE'S SESSIONS-BASED BANDING WHEN IT    
054400*--  RAN - IT SEES MORE DETAIL ABOUT THE USER'S EXERCISE MIX -----
054500     IF WS-EX-ACTIVE
054600         MOVE EX-ACTIVITY-LEVEL TO AS-ACTIVITY-LEVEL.
054700      
054800     MOVE MR-RISK-COUNT       TO AS-RISK-COUNT.
054900     MOVE MR-STRENGTH-COUNT   TO AS-STRENGTH-COUNT.
055000     IF WS-SL-ACTIVE
055100         ADD SL-ISSUE-COUNT TO AS-RISK-COUNT
055200         ADD SL-STRENGTH-COUNT TO AS-STRENGTH-COUNT.
055300      
055400     IF WS-PE-ACTIVE
055500         MOVE PE-MOTIVATION-DRIVER TO AS-MOTIV-DRIVER
055600     ELSE
055700         MOVE SPACES TO AS-MOTIV-DRIVER.
055800      
055900     IF WS-NL-ACTIVE
056000         MOVE NL-DOMINANT-AREA TO AS-NLP-AREA
056100     ELSE
056200         MOVE SPACES TO AS-NLP-AREA.
056300      
056400     MOVE WS-CONF-WORD(WS-MIN-ORD) TO AS-OVERALL-CONF.
056500     ADD 1 TO WS-CONF-COUNT(WS-MIN-ORD).
056600     IF AS-ESCALATE-YES
056700         ADD 1 TO WS-USERS-ESCALATED.
056800     ADD MR-BMI TO WS-BMI-SUM.
056900 500-EXIT.
057000     EXIT.
057100      
057200*--  OVERALL CONFIDENCE = LOWEST CONFIDENCE AMONG ALL MODULES     
057300*--  THAT ACTUALLY RAN FOR THIS RECORD (THE NLP ANALYZER DOES     
057400*--  NOT REPORT A CONFIDENCE OF ITS OWN, SO IT NEVER LOWERS IT) --
057500 510-MIN-CONFIDENCE.
057600     MOVE "510-MIN-CONFIDENCE" TO PARA-NAME.
057700     MOVE MR-CONFIDENCE TO WS-HOLD-CONF.
057800     PERFORM 520-CONF-TO-ORD THRU 520-EXIT.
057900     MOVE WS-CONF-ORD TO WS-MIN-ORD.
058000      
058100     IF WS-SL-ACTIVE
058200         MOVE SL-CONFIDENCE TO WS-HOLD-CONF
058300         PERFORM 520-CONF-TO-ORD THRU 520-EXIT
058400         IF WS-CONF-ORD < WS-MIN-ORD
058500             MOVE WS-CONF-ORD TO WS-MIN-ORD.
058600      
058700     IF WS-NU-ACTIVE
058800         MOVE NU-CONFIDENCE TO WS-HOLD-CONF
058900         PERFORM 520-CONF-TO-ORD THRU 520-EXIT
059000         IF WS-CONF-ORD < WS-MIN-ORD
059100             MOVE WS-CONF-ORD TO WS-MIN-ORD.
059200      
059300     IF WS-EX-ACTIVE
059400         MOVE EX-CONFIDENCE TO WS-HOLD-CONF
059500         PERFORM 520-CONF-TO-ORD THRU 520-EXIT
059600         IF WS-CONF-ORD < WS-MIN-ORD
059700             MOVE WS-CONF-ORD TO WS-MIN-ORD.
059800      
059900     IF WS-PE-ACTIVE
060000         MOVE PE-CONFIDENCE TO WS-HOLD-CONF
060100         PERFORM 520-CONF-TO-ORD THRU 520-EXIT
060200         IF WS-CONF-ORD < WS-MIN-ORD
060300             MOVE WS-CONF-ORD TO WS-MIN-ORD.
060400 510-EXIT.
060500     EXIT.
060600      
060700 520-CONF-TO-ORD.
060800     MOVE "520-CONF-TO-ORD" TO PARA-NAME.
060900     SET WS-CONF-IDX TO 1.
061000     SEARCH WS-CONF-WORD
061100         AT END
061200             MOVE 4 TO WS-CONF-ORD
061300         WHEN WS-CONF-WORD(WS-CONF-IDX) = WS-HOLD-CONF
061400             SET WS-CONF-ORD TO WS-CONF-IDX.
061500 520-EXIT.
061600     EXIT.
061700      
061800 600-MERGE-RECOMMENDATIONS.
061900     MOVE "600-MERGE-RECOMMENDATIONS" TO PARA-NAME.
062000     MOVE 0 TO WS-REC-TOTAL.
062100     PERFORM 610-EMIT-MEDRSN-RECS THRU 610-EXIT.
062200     IF WS-SL-ACTIVE
062300         PERFORM 620-EMIT-SLEEP-RECS THRU 620-EXIT.
062400     IF WS-NU-ACTIVE
062500         PERFORM 630-EMIT-NUTR-RECS THRU 630-EXIT.
062600     IF WS-EX-ACTIVE
062700         PERFORM 640-EMIT-EXER-RECS THRU 640-EXIT.
062800     IF WS-PE-ACTIVE
062900         PERFORM 650-EMIT-PERS-RECS THRU 650-EXIT.
063000     IF WS-NL-ACTIVE
063100         PERFORM 660-EMIT-NLP-RECS THRU 660-EXIT.
063200     MOVE WS-REC-TOTAL TO AS-REC-COUNT.
063300     ADD WS-REC-TOTAL TO WS-TOTAL-RECS-WRITTEN.
063400 600-EXIT.
063500     EXIT.
063600      
063700 610-EMIT-MEDRSN-RECS.
063800     MOVE "610-EMIT-MEDRSN-RECS" TO PARA-NAME.
063900     PERFORM 615-EMIT-ONE-MEDRSN-REC THRU 615-EXIT
064000         VARYING WS-TBL-SUB FROM 1 BY 1
064100         UNTIL WS-TBL-SUB > MR-REC-COUNT.
064200 610-EXIT.
064300     EXIT.
064400      
064500 615-EMIT-ONE-MEDRSN-REC.
064600     MOVE "615-EMIT-ONE-MEDRSN-REC" TO PARA-NAME.
064700     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
064800     MOVE "MEDREASON"                TO RC-SOURCE.
064900     MOVE MR-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
065000     MOVE MR-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
065100     MOVE MR-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
065200     MOVE MR-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
065300     MOVE MR-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
065400     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
065500     ADD 1 TO WS-REC-TOTAL.
065600 615-EXIT.
065700     EXIT.
065800      
065900 620-EMIT-SLEEP-RECS.
066000     MOVE "620-EMIT-SLEEP-RECS" TO PARA-NAME.
066100     PERFORM 625-EMIT-ONE-SLEEP-REC THRU 625-EXIT
066200         VARYING WS-TBL-SUB FROM 1 BY 1
066300         UNTIL WS-TBL-SUB > SL-REC-COUNT.
066400 620-EXIT.
066500     EXIT.
066600      
066700 625-EMIT-ONE-SLEEP-REC.
066800     MOVE "625-EMIT-ONE-SLEEP-REC" TO PARA-NAME.
066900     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
067000     MOVE "SLEEP"                    TO RC-SOURCE.
067100     MOVE SL-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
067200     MOVE SL-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
067300     MOVE SL-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
067400     MOVE SL-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
067500     MOVE SL-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
067600     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
067700     ADD 1 TO WS-REC-TOTAL.
067800 625-EXIT.
067900     EXIT.
068000      
068100 630-EMIT-NUTR-RECS.
068200     MOVE "630-EMIT-NUTR-RECS" TO PARA-NAME.
068300     PERFORM 635-EMIT-ONE-NUTR-REC THRU 635-EXIT
068400         VARYING WS-TBL-SUB FROM 1 BY 1
068500         UNTIL WS-TBL-SUB > NU-REC-COUNT.
068600 630-EXIT.
068700     EXIT.
068800      
068900 635-EMIT-ONE-NUTR-REC.
069000     MOVE "635-EMIT-ONE-NUTR-REC" TO PARA-NAME.
069100     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
069200     MOVE "NUTRITION"                TO RC-SOURCE.
069300     MOVE NU-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
069400     MOVE NU-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
069500     MOVE NU-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
069600     MOVE NU-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
069700     MOVE NU-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
069800     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
069900     ADD 1 TO WS-REC-TOTAL.
070000 635-EXIT.
070100     EXIT.
070200      
070300 640-EMIT-EXER-RECS.
070400     MOVE "640-EMIT-EXER-RECS" TO PARA-NAME.
070500     PERFORM 645-EMIT-ONE-EXER-REC THRU 645-EXIT
070600         VARYING WS-TBL-SUB FROM 1 BY 1
070700         UNTIL WS-TBL-SUB > EX-REC-COUNT.
070800 640-EXIT.
070900     EXIT.
071000      
071100 645-EMIT-ONE-EXER-REC.
071200     MOVE "645-EMIT-ONE-EXER-REC" TO PARA-NAME.
071300     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
071400     MOVE "EXERCISE"                 TO RC-SOURCE.
071500     MOVE EX-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
071600     MOVE EX-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
071700     MOVE EX-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
071800     MOVE EX-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
071900     MOVE EX-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
072000     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
072100     ADD 1 TO WS-REC-TOTAL.
072200 645-EXIT.
072300     EXIT.
072400      
072500 650-EMIT-PERS-RECS.
072600     MOVE "650-EMIT-PERS-RECS" TO PARA-NAME.
072700     PERFORM 655-EMIT-ONE-PERS-REC THRU 655-EXIT
072800         VARYING WS-TBL-SUB FROM 1 BY 1
072900         UNTIL WS-TBL-SUB > PE-REC-COUNT.
073000 650-EXIT.
073100     EXIT.
073200      
073300 655-EMIT-ONE-PERS-REC.
073400     MOVE "655-EMIT-ONE-PERS-REC" TO PARA-NAME.
073500     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
073600     MOVE "PERSONAL"                 TO RC-SOURCE.
073700     MOVE PE-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
073800     MOVE PE-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
073900     MOVE PE-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
074000     MOVE PE-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
074100     MOVE PE-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
074200     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
074300     ADD 1 TO WS-REC-TOTAL.
074400 655-EXIT.
074500     EXIT.
074600      
074700 660-EMIT-NLP-RECS.
074800     MOVE "660-EMIT-NLP-RECS" TO PARA-NAME.
074900     PERFORM 665-EMIT-ONE-NLP-REC THRU 665-EXIT
075000         VARYING WS-TBL-SUB FROM 1 BY 1
075100         UNTIL WS-TBL-SUB > NL-REC-COUNT.
075200 660-EXIT.
075300     EXIT.
075400      
075500 665-EMIT-ONE-NLP-REC.
075600     MOVE "665-EMIT-ONE-NLP-REC" TO PARA-NAME.
075700     MOVE UH-USER-ID OF USER-HEALTH-RECORD TO RC-USER-ID.
075800     MOVE "NLP"                      TO RC-SOURCE.
075900     MOVE NL-REC-CATEGORY(WS-TBL-SUB)    TO RC-CATEGORY.
076000     MOVE NL-REC-ACTION(WS-TBL-SUB)      TO RC-ACTION.
076100     MOVE NL-REC-PRIORITY(WS-TBL-SUB)    TO RC-PRIORITY.
076200     MOVE NL-REC-FEAS-SCORE(WS-TBL-SUB)  TO RC-FEAS-SCORE.
076300     MOVE NL-REC-COMB-SCORE(WS-TBL-SUB)  TO RC-COMB-SCORE.
076400     PERFORM 770-WRITE-RECOMD-REC THRU 770-EXIT.
076500     ADD 1 TO WS-REC-TOTAL.
076600 665-EXIT.
076700     EXIT.
076800      
076900 700-WRITE-PAGE-HDR.
077000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
077100     WRITE RPT-REC FROM WS-BLANK-LINE
077200         AFTER ADVANCING 1.
077300     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
077400     WRITE RPT-REC FROM WS-HDR-REC
077500         AFTER ADVANCING NEXT-PAGE.
077600     MOVE ZERO TO WS-LINES.
077700     ADD 1 TO WS-PAGES.
077800     WRITE RPT-REC FROM WS-BLANK-LINE
077900         AFTER ADVANCING 1.
078000 700-EXIT.
078100     EXIT.
078200      
078300 720-WRITE-COLM-HDR.
078400     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
078500     WRITE RPT-REC FROM WS-COLM-HDR-REC
078600         AFTER ADVANCING 2.
078700     ADD 1 TO WS-LINES.
078800 720-EXIT.
078900     EXIT.
079000      
079100 740-WRITE-DETAIL-LINE.
079200     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
079300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
079400      
079500     MOVE AS-USER-ID          TO DTL-USER-ID-O.
079600     MOVE AS-BMI              TO DTL-BMI-O.
079700     MOVE AS-BMI-CATEGORY     TO DTL-BMI-CAT-O.
079800     MOVE AS-SLEEP-CATEGORY   TO DTL-SLEEP-CAT-O.
079900     MOVE AS-STRESS-CATEGORY  TO DTL-STRESS-CAT-O.
080000     MOVE AS-ACTIVITY-LEVEL   TO DTL-ACTIVITY-O.
080100     MOVE AS-RISK-COUNT       TO DTL-RISKS-O.
080200     MOVE AS-STRENGTH-COUNT   TO DTL-STRENGTHS-O.
080300     MOVE AS-REC-COUNT        TO DTL-RECS-O.
080400     MOVE AS-OVERALL-CONF     TO DTL-CONFIDENCE-O.
080500     MOVE AS-ESCALATE         TO DTL-ESCALATE-O.
080600      
080700     WRITE RPT-REC FROM WS-DETAIL-RPT-REC
080800         AFTER ADVANCING 1.
080900     ADD 1 TO WS-LINES.
081000 740-EXIT.
081100     EXIT.
081200      
081300 760-WRITE-ASSESS-REC.
081400     MOVE "760-WRITE-ASSESS-REC" TO PARA-NAME.
081500     WRITE ASSESSMENT-RECORD.
081600 760-EXIT.
081700     EXIT.
081800      
081900 770-WRITE-RECOMD-REC.
082000     MOVE "770-WRITE-RECOMD-REC" TO PARA-NAME.
082100     WRITE RECOMMENDATION-RECORD.
082200 770-EXIT.
082300     EXIT.
082400      
082500 790-CHECK-PAGINATION.
082600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
082700     IF WS-LINES > 50
082800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
082900         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
083000 790-EXIT.
083100     EXIT.
083200      
083300 800-OPEN-FILES.
083400     MOVE "800-OPEN-FILES" TO PARA-NAME.
083500     OPEN INPUT USERHLTH.
083600     OPEN OUTPUT ASSESS, RECOMD, RPTFILE.
083700 800-EXIT.
083800     EXIT.
083900      
084000 850-CLOSE-FILES.
084100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084200     CLOSE USERHLTH, ASSESS, RECOMD, RPTFILE.
084300 850-EXIT.
084400     EXIT.
084500      
084600 880-ACCUM-TOTALS.
084700     MOVE "880-ACCUM-TOTALS" TO PARA-NAME.
084800     ADD 1 TO WS-RECORDS-PROCESSED.
084900 880-EXIT.
085000     EXIT.
085100      
085200 900-READ-USERHLTH.
085300     MOVE "900-READ-USERHLTH" TO PARA-NAME.
085400     READ USERHLTH
085500         AT END MOVE "N" TO MORE-RECORDS-SW
085600         GO TO 900-EXIT
085700     END-READ.
085800     ADD 1 TO WS-RECORDS-READ.
085900 900-EXIT.
086000     EXIT.
086100      
086200 950-PRINT-CONTROL-TOTALS.
086300     MOVE "950-PRINT-CONTROL-TOTALS" TO PARA-NAME.
086400     WRITE RPT-REC FROM WS-BLANK-LINE
086500         AFTER ADVANCING 2.
086600     WRITE RPT-REC FROM WS-TOTALS-HDR
086700         AFTER ADVANCING 1.
086800     WRITE RPT-REC FROM WS-BLANK-LINE
086900         AFTER ADVANCING 1.
087000      
087100     MOVE "RECORDS READ" TO TOT-LABEL-O.
087200     MOVE WS-RECORDS-READ TO TOT-VALUE-O.
087300     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
087400      
087500     MOVE "RECORDS PROCESSED" TO TOT-LABEL-O.
087600     MOVE WS-RECORDS-PROCESSED TO TOT-VALUE-O.
087700     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
087800      
087900     MOVE "RECORDS IN ERROR" TO TOT-LABEL-O.
088000     MOVE WS-RECORDS-IN-ERROR TO TOT-VALUE-O.
088100     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
088200      
088300     MOVE "RECOMMENDATIONS WRITTEN" TO TOT-LABEL-O.
088400     MOVE WS-TOTAL-RECS-WRITTEN TO TOT-VALUE-O.
088500     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
088600      
088700     MOVE "USERS ESCALATED" TO TOT-LABEL-O.
088800     MOVE WS-USERS-ESCALATED TO TOT-VALUE-O.
088900     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
089000      
089100     PERFORM 955-PRINT-CONF-LINE THRU 955-EXIT
089200         VARYING WS-TBL-SUB FROM 1 BY 1 UNTIL WS-TBL-SUB > 4.
089300
089400     IF WS-RECORDS-PROCESSED > 0
089500         COMPUTE WS-AVG-BMI ROUNDED =
089600             WS-BMI-SUM / WS-RECORDS-PROCESSED
089700     ELSE
089800         MOVE 0 TO WS-AVG-BMI.
089900     MOVE WS-AVG-BMI TO AVG-BMI-O.
090000     WRITE RPT-REC FROM WS-AVG-BMI-LINE AFTER ADVANCING 1.
090100 950-EXIT.
090200     EXIT.
090300
090400 955-PRINT-CONF-LINE.
090500     MOVE "955-PRINT-CONF-LINE" TO PARA-NAME.
090600     MOVE WS-CONF-LABEL-ENTRY(WS-TBL-SUB) TO TOT-LABEL-O.
090700     MOVE WS-CONF-COUNT(5 - WS-TBL-SUB) TO TOT-VALUE-O.
090800     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
090900 955-EXIT.
091000     EXIT.
091100
091200 999-CLEANUP.
091300     MOVE "999-CLEANUP" TO PARA-NAME.
091400     PERFORM 950-PRINT-CONTROL-TOTALS THRU 950-EXIT.
091500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091600      
091700     DISPLAY "** RECORDS READ **", WS-RECORDS-READ.
091800     DISPLAY "** RECORDS PROCESSED **", WS-RECORDS-PROCESSED.
091900     DISPLAY "** RECORDS IN ERROR **", WS-RECORDS-IN-ERROR.
092000     DISPLAY "** MODULES FLAGGED LOW/UNCERTAIN **",
092100             WS-TOT-FLAGGED-MODULES.
092200     DISPLAY "******** NORMAL END OF JOB UHSNAP ********".
092300 999-EXIT.
092400     EXIT.
092500      
092600 1000-ABEND-RTN.
092700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
092800     MOVE PARA-NAME TO ABEND-PARA.
092900     DISPLAY ABEND-TAG, ABEND-PARA, ABEND-REASON.
093000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
093100     MOVE +16 TO RETURN-CODE.
093200     GOBACK.
