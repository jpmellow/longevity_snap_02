000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHEXER.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/91.
000700 DATE-COMPILED. 11/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE "EXERCISE" RULE MODULE OF THE
001300*          NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS CALLED BY UHSNAP
001400*          ONLY WHEN THE EXERCISE-PRESENT SWITCH ON THE INPUT
001500*          RECORD IS "Y".  IT BANDS WEEKLY ACTIVITY LEVEL, CHECKS
001600*          CARDIO AND STRENGTH VOLUME, BALANCE, VARIETY AND
001700*          INTENSITY, GRADES LONGEVITY ALIGNMENT, BUILDS
001800*          RECOMMENDATION CANDIDATES AND RETURNS A CONFIDENCE
001900*          GRADE TO THE CALLER.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    11/14/91  RDM  ORIGINAL MODULE - ACTIVITY LEVEL BAND ONLY   *
002400*    04/09/93  JS   ADDED CARDIO/STRENGTH VOLUME CHECKS          *
002500*    03/17/96  RDM  ADDED BALANCE AND VARIETY CHECKS             *
002600*    09/22/98  JS   Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
002700*                   NO CHANGES REQUIRED                          *
002800*    06/03/14  KLT  ADDED LONGEVITY ALIGNMENT GRADE AND WIRED    *
002900*                   RECOMMENDATION TABLE FOR UHSNAP              *
003000******************************************************************
003100      
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900      
004000 DATA DIVISION.
004100 FILE SECTION.
004200      
004300 WORKING-STORAGE SECTION.
004400 77  WS-WEEKLY-SESSIONS           PIC 9(03)         COMP.
004500 01  WS-MISC-FIELDS.
004600     05  WS-EST-DURATION          PIC 9(03)         COMP.
004700     05  WS-EST-MINUTES           PIC 9(05)         COMP.
004800     05  FILLER                   PIC X(10).
004900      
005000*--  ACTIVITY-LEVEL MINUTE BOUNDARIES - FLAT VALUE LIST REDEFINED
005100*--  AS A 3-DEEP TABLE SO 320-ACTIVITY-LEVEL CAN STEP THROUGH IT -
005200 01  WS-MIN-BOUND-VALUES.
005300     05  FILLER                   PIC 9(03) VALUE 001.
005400     05  FILLER                   PIC 9(03) VALUE 150.
005500     05  FILLER                   PIC 9(03) VALUE 225.
005600 01  WS-MIN-BOUND-TABLE REDEFINES WS-MIN-BOUND-VALUES.
005700     05  WS-MIN-BOUND             PIC 9(03) OCCURS 3 TIMES.
005800      
005900*--  CARDIO-VOLUME MINUTE BOUNDARIES, SAME TECHNIQUE -------------
006000 01  WS-CARDIO-BOUND-VALUES.
006100     05  FILLER                   PIC 9(03) VALUE 150.
006200     05  FILLER                   PIC 9(03) VALUE 225.
006300 01  WS-CARDIO-BOUND-TABLE REDEFINES WS-CARDIO-BOUND-VALUES.
006400     05  WS-CARDIO-BOUND          PIC 9(03) OCCURS 2 TIMES.
006500      
006600*--  STRENGTH-SESSION BOUNDARIES, SAME TECHNIQUE -----------------
006700 01  WS-STRENGTH-BOUND-VALUES.
006800     05  FILLER                   PIC 9(02) VALUE 02.
006900     05  FILLER                   PIC 9(02) VALUE 03.
007000 01  WS-STRENGTH-BOUND-TABLE REDEFINES WS-STRENGTH-BOUND-VALUES.
007100     05  WS-STRENGTH-BOUND        PIC 9(02) OCCURS 2 TIMES.
007200      
007300 01  WS-COUNTERS-AND-SWITCHES.
007400     05  WS-STRENGTH-COUNT        PIC 9(02)         COMP.
007500     05  WS-IMPROVE-COUNT         PIC 9(02)         COMP.
007600     05  WS-IMP-CARDIO-SW         PIC X(01) VALUE "N".
007700         88  WS-IMP-CARDIO         VALUE "Y".
007800     05  WS-IMP-STRENGTH-SW       PIC X(01) VALUE "N".
007900         88  WS-IMP-STRENGTH       VALUE "Y".
008000     05  WS-IMP-VARIETY-SW        PIC X(01) VALUE "N".
008100         88  WS-IMP-VARIETY        VALUE "Y".
008200     05  WS-IMP-INTENSITY-SW      PIC X(01) VALUE "N".
008300         88  WS-IMP-INTENSITY      VALUE "Y".
008400     05  WS-TEMP-CATEGORY         PIC X(20).
008500     05  WS-TEMP-ACTION           PIC X(30).
008600     05  WS-TEMP-PRIORITY         PIC X(06).
008700      
008800 COPY ABENDREC.
008900      
009000 LINKAGE SECTION.
009100 COPY USRHLTH.
009200      
009300 01  EX-RESULT.
009400     05  EX-WEEKLY-SESSIONS       PIC 9(03) COMP.
009500     05  EX-EST-MINUTES           PIC 9(05) COMP.
009600     05  EX-ACTIVITY-LEVEL        PIC X(09).
009700     05  EX-BALANCE               PIC X(17).
009800     05  EX-TYPES-REPORTED-SW     PIC X(01).
009900         88  EX-TYPES-REPORTED     VALUE "Y".
010000     05  EX-LONGEVITY-ALIGN       PIC X(17).
010100     05  EX-CONFIDENCE            PIC X(09).
010200     COPY UHRECTBL REPLACING ==WK-== BY ==EX-==.
010300     05  FILLER                   PIC X(06).
010400      
010500 01  EX-RET-CODE                  PIC S9(4) COMP.
010600      
010700 PROCEDURE DIVISION USING USER-HEALTH-RECORD, EX-RESULT,
010800                           EX-RET-CODE.
010900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011000     PERFORM 100-MAINLINE THRU 100-EXIT.
011100     PERFORM 999-CLEANUP THRU 999-EXIT.
011200      
011300 000-HOUSEKEEPING.
011400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011500     INITIALIZE EX-RESULT.
011600     MOVE SPACES TO EX-ACTIVITY-LEVEL EX-BALANCE.
011700     MOVE "N" TO EX-TYPES-REPORTED-SW.
011800 000-EXIT.
011900     EXIT.
012000      
012100 100-MAINLINE.
012200     MOVE "100-MAINLINE" TO PARA-NAME.
012300     PERFORM 300-WEEKLY-TOTALS THRU 300-EXIT.
012400     PERFORM 320-ACTIVITY-LEVEL THRU 320-EXIT.
012500     PERFORM 340-CARDIO-STRENGTH-CHECK THRU 340-EXIT.
012600     PERFORM 360-BALANCE-CHECK THRU 360-EXIT.
012700     PERFORM 380-VARIETY-CHECK THRU 380-EXIT.
012800     PERFORM 390-INTENSITY-CHECK THRU 390-EXIT.
012900     PERFORM 450-LONGEVITY-ALIGNMENT THRU 450-EXIT.
013000     PERFORM 500-BUILD-RECS THRU 500-EXIT.
013100     PERFORM 600-MODULE-CONFIDENCE THRU 600-EXIT.
013200 100-EXIT.
013300     EXIT.
013400      
013500 300-WEEKLY-TOTALS.
013600     MOVE "300-WEEKLY-TOTALS" TO PARA-NAME.
013700     COMPUTE WS-WEEKLY-SESSIONS =
013800             UH-STRENGTH-SESS + UH-CARDIO-SESS.
013900     MOVE WS-WEEKLY-SESSIONS TO EX-WEEKLY-SESSIONS.
014000     IF UH-EXER-DURATION = ZERO
014100         MOVE 30 TO WS-EST-DURATION
014200     ELSE
014300         MOVE UH-EXER-DURATION TO WS-EST-DURATION.
014400     COMPUTE WS-EST-MINUTES =
014500             WS-WEEKLY-SESSIONS * WS-EST-DURATION.
014600     MOVE WS-EST-MINUTES TO EX-EST-MINUTES.
014700 300-EXIT.
014800     EXIT.
014900      
015000 320-ACTIVITY-LEVEL.
015100     MOVE "320-ACTIVITY-LEVEL" TO PARA-NAME.
015200     IF WS-EST-MINUTES >= WS-MIN-BOUND(3)
015300         MOVE "HIGH" TO EX-ACTIVITY-LEVEL
015400     ELSE IF WS-EST-MINUTES >= WS-MIN-BOUND(2)
015500         MOVE "MODERATE" TO EX-ACTIVITY-LEVEL
015600     ELSE IF WS-EST-MINUTES >= WS-MIN-BOUND(1)
015700         MOVE "LOW" TO EX-ACTIVITY-LEVEL
015800     ELSE
015900         MOVE "SEDENTARY" TO EX-ACTIVITY-LEVEL.
016000 320-EXIT.
016100     EXIT.
016200      
016300 340-CARDIO-STRENGTH-CHECK.
016400     MOVE "340-CARDIO-STRENGTH-CHECK" TO PARA-NAME.
016500     COMPUTE WS-EST-MINUTES =
016600             UH-CARDIO-SESS * WS-EST-DURATION.
016700     IF WS-EST-MINUTES >= WS-CARDIO-BOUND(2)
016800         ADD +1 TO WS-STRENGTH-COUNT
016900     ELSE IF WS-EST-MINUTES >= WS-CARDIO-BOUND(1)
017000         ADD +1 TO WS-STRENGTH-COUNT
017100     ELSE
017200         MOVE "Y" TO WS-IMP-CARDIO-SW
017300         ADD +1 TO WS-IMPROVE-COUNT.
017400     IF UH-STRENGTH-SESS >= WS-STRENGTH-BOUND(2)
017500         ADD +1 TO WS-STRENGTH-COUNT
017600     ELSE IF UH-STRENGTH-SESS >= WS-STRENGTH-BOUND(1)
017700         ADD +1 TO WS-STRENGTH-COUNT
017800     ELSE
017900         MOVE "Y" TO WS-IMP-STRENGTH-SW
018000         ADD +1 TO WS-IMPROVE-COUNT.
018100*  RESTORE THE WEEKLY ESTIMATE FOR THE REMAINING PARAGRAPHS
018200     COMPUTE WS-EST-MINUTES =
018300             WS-WEEKLY-SESSIONS * WS-EST-DURATION.
018400 340-EXIT.
018500     EXIT.
018600      
018700 360-BALANCE-CHECK.
018800     MOVE "360-BALANCE-CHECK" TO PARA-NAME.
018900     IF UH-STRENGTH-SESS > 0 AND UH-CARDIO-SESS > 0
019000         MOVE "BALANCED" TO EX-BALANCE
019100         ADD +1 TO WS-STRENGTH-COUNT
019200     ELSE IF UH-CARDIO-SESS > 0
019300         MOVE "CARDIO-DOMINANT" TO EX-BALANCE
019400     ELSE IF UH-STRENGTH-SESS > 0
019500         MOVE "STRENGTH-DOMINANT" TO EX-BALANCE
019600     ELSE
019700         MOVE "INSUFFICIENT-DATA" TO EX-BALANCE.
019800 360-EXIT.
019900     EXIT.
020000      
020100 380-VARIETY-CHECK.
020200     MOVE "380-VARIETY-CHECK" TO PARA-NAME.
020300     IF UH-EXER-TYPES-CNT > 0
020400         MOVE "Y" TO EX-TYPES-REPORTED-SW.
020500     IF UH-EXER-TYPES-CNT >= 3
020600         ADD +1 TO WS-STRENGTH-COUNT
020700     ELSE IF UH-EXER-TYPES-CNT >= 1
020800         MOVE "Y" TO WS-IMP-VARIETY-SW
020900         ADD +1 TO WS-IMPROVE-COUNT.
021000 380-EXIT.
021100     EXIT.
021200      
021300 390-INTENSITY-CHECK.
021400     MOVE "390-INTENSITY-CHECK" TO PARA-NAME.
021500     IF UH-INTENS-MED OR UH-INTENS-HIGH
021600         ADD +1 TO WS-STRENGTH-COUNT
021700     ELSE IF UH-INTENS-LOW
021800         MOVE "Y" TO WS-IMP-INTENSITY-SW
021900         ADD +1 TO WS-IMPROVE-COUNT.
022000 390-EXIT.
022100     EXIT.
022200      
022300 450-LONGEVITY-ALIGNMENT.
022400     MOVE "450-LONGEVITY-ALIGNMENT" TO PARA-NAME.
022500     IF WS-STRENGTH-COUNT > WS-IMPROVE-COUNT
022600         MOVE "STRONG" TO EX-LONGEVITY-ALIGN
022700     ELSE IF WS-STRENGTH-COUNT = WS-IMPROVE-COUNT
022800         MOVE "MODERATE" TO EX-LONGEVITY-ALIGN
022900     ELSE
023000         MOVE "NEEDS-IMPROVEMENT" TO EX-LONGEVITY-ALIGN.
023100 450-EXIT.
023200     EXIT.
023300      
023400 500-BUILD-RECS.
023500     MOVE "500-BUILD-RECS" TO PARA-NAME.
023600     MOVE ZERO TO EX-REC-COUNT.
023700     IF WS-IMP-CARDIO
023800         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
023900         MOVE "INCREASE-CARDIO-VOLUME" TO WS-TEMP-ACTION
024000         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
024100         PERFORM 505-STORE-REC THRU 505-EXIT.
024200     IF WS-IMP-STRENGTH
024300         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
024400         MOVE "ADD-STRENGTH-TRAINING"  TO WS-TEMP-ACTION
024500         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
024600         PERFORM 505-STORE-REC THRU 505-EXIT.
024700     IF WS-IMP-VARIETY
024800         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
024900         MOVE "INCREASE-VARIETY"       TO WS-TEMP-ACTION
025000         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
025100         PERFORM 505-STORE-REC THRU 505-EXIT.
025200     IF WS-IMP-INTENSITY
025300         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
025400         MOVE "ADD-MODERATE-INTENSITY" TO WS-TEMP-ACTION
025500         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
025600         PERFORM 505-STORE-REC THRU 505-EXIT.
025700     IF EX-REC-COUNT < 2
025800         MOVE "PHYSICAL-ACTIVITY"         TO WS-TEMP-CATEGORY
025900         MOVE "OPTIMIZE-LONGEVITY-EXERCISE" TO WS-TEMP-ACTION
026000         MOVE "HIGH"                      TO WS-TEMP-PRIORITY
026100         PERFORM 505-STORE-REC THRU 505-EXIT.
026200     GO TO 500-EXIT.
026300      
026400 505-STORE-REC.
026500     MOVE "505-STORE-REC" TO PARA-NAME.
026600     ADD +1 TO EX-REC-COUNT.
026700     MOVE WS-TEMP-CATEGORY TO EX-REC-CATEGORY(EX-REC-COUNT).
026800     MOVE WS-TEMP-ACTION   TO EX-REC-ACTION(EX-REC-COUNT).
026900     MOVE WS-TEMP-PRIORITY TO EX-REC-PRIORITY(EX-REC-COUNT).
027000 505-EXIT.
027100     EXIT.
027200      
027300 500-EXIT.
027400     EXIT.
027500      
027600 600-MODULE-CONFIDENCE.
027700     MOVE "600-MODULE-CONFIDENCE" TO PARA-NAME.
027800     IF EX-ACTIVITY-LEVEL NOT = SPACES AND EX-TYPES-REPORTED
027900         MOVE "HIGH" TO EX-CONFIDENCE
028000     ELSE IF EX-ACTIVITY-LEVEL = SPACES AND
028100             NOT EX-TYPES-REPORTED
028200         MOVE "LOW" TO EX-CONFIDENCE
028300     ELSE
028400         MOVE "MEDIUM" TO EX-CONFIDENCE.
028500 600-EXIT.
028600     EXIT.
028700      
028800 999-CLEANUP.
028900     MOVE "999-CLEANUP" TO PARA-NAME.
029000     MOVE ZERO TO EX-RET-CODE.
029100     GOBACK.
