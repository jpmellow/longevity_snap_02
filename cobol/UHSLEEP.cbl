000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHSLEEP.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/91.
000700 DATE-COMPILED. 11/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE "SLEEP" RULE MODULE OF THE
001300*          NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS CALLED BY UHSNAP
001400*          ONLY WHEN THE SLEEP-PRESENT SWITCH ON THE INPUT RECORD
001500*          IS "Y".  IT CLASSIFIES SLEEP DURATION, QUALITY AND
001600*          CONSISTENCY, FACTORS IN STRESS AND EXERCISE LOAD,
001700*          GRADES DATA COMPLETENESS, BUILDS RECOMMENDATION
001800*          CANDIDATES AND RETURNS A SLEEP STATUS INSIGHT AND A
001900*          CONFIDENCE GRADE TO THE CALLER.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    11/14/91  RDM  ORIGINAL MODULE - DURATION/QUALITY RULES     *
002400*    08/02/93  JS   ADDED CONSISTENCY AND STRESS INTERACTION     *
002500*    03/17/96  RDM  ADDED DATA COMPLETENESS GRADING              *
002600*    09/22/98  JS   Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
002700*                   NO CHANGES REQUIRED                          *
002800*    06/03/14  KLT  WIRED RECOMMENDATION TABLE FOR UHSNAP AND    *
002900*                   ADDED SLEEP-STATUS INSIGHT                   *
003000******************************************************************
003100      
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900      
004000 DATA DIVISION.
004100 FILE SECTION.
004200      
004300 WORKING-STORAGE SECTION.
004400 77  WS-WEEKLY-SESSIONS           PIC 9(03)         COMP.
004500 01  WS-MISC-FIELDS.
004600     05  WS-REQ-PCT               PIC 9(03)         COMP.
004700     05  WS-OPT-PCT               PIC 9(03)         COMP.
004800     05  FILLER                   PIC X(10).
004900      
005000*--  DURATION CLASSIFICATION BOUNDARIES - STORED AS A FLAT VALUE *
005100*--  LIST AND REDEFINED AS A 3-DEEP TABLE SO 300-CLASSIFY-       *
005200*--  DURATION CAN STEP THROUGH IT -----------------------------
005300 01  WS-DUR-BOUND-VALUES.
005400     05  FILLER                   PIC 9(02)V9 VALUE 06.0.
005500     05  FILLER                   PIC 9(02)V9 VALUE 07.0.
005600     05  FILLER                   PIC 9(02)V9 VALUE 09.0.
005700 01  WS-DUR-BOUND-TABLE REDEFINES WS-DUR-BOUND-VALUES.
005800     05  WS-DUR-BOUND             PIC 9(02)V9 OCCURS 3 TIMES.
005900      
006000*--  REQUIRED-FIELD PRESENCE SWITCHES (DURATION/QUALITY/         *
006100*--  CONSISTENCY), REDEFINED AS A 3-DEEP TABLE FOR THE           *
006200*--  COMPLETENESS PARAGRAPH'S COUNTING LOOP ---------------------
006300 01  WS-REQUIRED-FLAGS.
006400     05  WS-REQ-DUR-FLAG          PIC X(01) VALUE "N".
006500     05  WS-REQ-QUAL-FLAG         PIC X(01) VALUE "N".
006600     05  WS-REQ-CONS-FLAG         PIC X(01) VALUE "N".
006700 01  WS-REQUIRED-TBL REDEFINES WS-REQUIRED-FLAGS.
006800     05  WS-REQUIRED-ENTRY PIC X(01) OCCURS 3 TIMES.
006900      
007000*--  OPTIONAL-CONTEXT PRESENCE SWITCHES (STRESS/EXERCISE), SAME  *
007100*--  TECHNIQUE -------------------------------------------------
007200 01  WS-OPTIONAL-FLAGS.
007300     05  WS-OPT-STRESS-FLAG       PIC X(01) VALUE "N".
007400     05  WS-OPT-EXER-FLAG         PIC X(01) VALUE "N".
007500 01  WS-OPTIONAL-TBL REDEFINES WS-OPTIONAL-FLAGS.
007600     05  WS-OPTIONAL-ENTRY PIC X(01) OCCURS 2 TIMES.
007700      
007800 01  WS-COUNTERS-AND-SWITCHES.
007900     05  WS-TBL-SUB               PIC 9(01)         COMP.
008000     05  WS-REQ-COUNT             PIC 9(01)         COMP.
008100     05  WS-OPT-COUNT             PIC 9(01)         COMP.
008200     05  WS-ISSUE-COUNT           PIC 9(01)         COMP.
008300     05  WS-STRENGTH-COUNT        PIC 9(01)         COMP.
008400     05  WS-BASE-CONF             PIC X(09).
008500     05  WS-TEMP-CATEGORY         PIC X(20).
008600     05  WS-TEMP-ACTION           PIC X(30).
008700     05  WS-TEMP-PRIORITY         PIC X(06).
008800      
008900 COPY ABENDREC.
009000      
009100 LINKAGE SECTION.
009200 COPY USRHLTH.
009300      
009400 01  SL-RESULT.
009500     05  SL-DURATION-CATEGORY     PIC X(20).
009600     05  SL-QUALITY-ISSUE-SW      PIC X(01).
009700         88  SL-QUALITY-ISSUE-HIT  VALUE "Y".
009800     05  SL-CONSIST-ISSUE-SW      PIC X(01).
009900         88  SL-CONSIST-ISSUE-HIT  VALUE "Y".
010000     05  SL-STRESS-ISSUE-SW       PIC X(01).
010100         88  SL-STRESS-ISSUE-HIT   VALUE "Y".
010200     05  SL-EXER-ISSUE-SW         PIC X(01).
010300         88  SL-EXER-ISSUE-HIT     VALUE "Y".
010400     05  SL-ISSUE-COUNT           PIC 9(02) COMP.
010500     05  SL-STRENGTH-COUNT        PIC 9(02) COMP.
010600     05  SL-DATA-COMPLETE         PIC X(11).
010700     05  SL-SLEEP-STATUS          PIC X(10).
010800     05  SL-CONFIDENCE            PIC X(09).
010900     COPY UHRECTBL REPLACING ==WK-== BY ==SL-==.
011000     05  FILLER                   PIC X(06).
011100      
011200 01  SL-RET-CODE                  PIC S9(4) COMP.
011300      
011400 PROCEDURE DIVISION USING USER-HEALTH-RECORD, SL-RESULT,
011500                           SL-RET-CODE.
011600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011700     PERFORM 100-MAINLINE THRU 100-EXIT.
011800     PERFORM 999-CLEANUP THRU 999-EXIT.
011900      
012000 000-HOUSEKEEPING.
012100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012200     INITIALIZE SL-RESULT.
012300     MOVE SPACES TO SL-DURATION-CATEGORY.
012400     MOVE "N" TO SL-QUALITY-ISSUE-SW SL-CONSIST-ISSUE-SW
012500                  SL-STRESS-ISSUE-SW SL-EXER-ISSUE-SW.
012600 000-EXIT.
012700     EXIT.
012800      
012900 100-MAINLINE.
013000     MOVE "100-MAINLINE" TO PARA-NAME.
013100     PERFORM 300-CLASSIFY-DURATION THRU 300-EXIT.
013200     PERFORM 310-CLASSIFY-QUALITY THRU 310-EXIT.
013300     PERFORM 320-CLASSIFY-CONSIST THRU 320-EXIT.
013400     PERFORM 330-STRESS-EXERCISE-INTERACTION THRU 330-EXIT.
013500     PERFORM 400-COMPLETENESS THRU 400-EXIT.
013600     PERFORM 500-BUILD-RECS THRU 500-EXIT.
013700     PERFORM 600-SLEEP-STATUS THRU 600-EXIT.
013800     PERFORM 650-MODULE-CONFIDENCE THRU 650-EXIT.
013900 100-EXIT.
014000     EXIT.
014100      
014200 300-CLASSIFY-DURATION.
014300     MOVE "300-CLASSIFY-DURATION" TO PARA-NAME.
014400     IF UH-SLEEP-DURATION < WS-DUR-BOUND(1)
014500         MOVE "SEVERE-DEPRIVATION" TO SL-DURATION-CATEGORY
014600         ADD +1 TO SL-ISSUE-COUNT
014700     ELSE IF UH-SLEEP-DURATION < WS-DUR-BOUND(2)
014800         MOVE "MILD-DEPRIVATION" TO SL-DURATION-CATEGORY
014900         ADD +1 TO SL-ISSUE-COUNT
015000     ELSE IF UH-SLEEP-DURATION > WS-DUR-BOUND(3)
015100         MOVE "EXCESSIVE" TO SL-DURATION-CATEGORY
015200         ADD +1 TO SL-ISSUE-COUNT
015300     ELSE
015400         MOVE "OPTIMAL-DURATION" TO SL-DURATION-CATEGORY
015500         ADD +1 TO SL-STRENGTH-COUNT.
015600 300-EXIT.
015700     EXIT.
015800      
015900 310-CLASSIFY-QUALITY.
016000     MOVE "310-CLASSIFY-QUALITY" TO PARA-NAME.
016100     IF UH-SLEEP-QUAL-POOR
016200         MOVE "Y" TO SL-QUALITY-ISSUE-SW
016300         ADD +1 TO SL-ISSUE-COUNT
016400     ELSE IF UH-SLEEP-QUAL-HIGH
016500         ADD +1 TO SL-STRENGTH-COUNT.
016600 310-EXIT.
016700     EXIT.
016800      
016900 320-CLASSIFY-CONSIST.
017000     MOVE "320-CLASSIFY-CONSIST" TO PARA-NAME.
017100     IF UH-SLEEP-CONS-POOR
017200         MOVE "Y" TO SL-CONSIST-ISSUE-SW
017300         ADD +1 TO SL-ISSUE-COUNT
017400     ELSE IF UH-SLEEP-CONS-HIGH
017500         ADD +1 TO SL-STRENGTH-COUNT.
017600 320-EXIT.
017700     EXIT.
017800      
017900 330-STRESS-EXERCISE-INTERACTION.
018000     MOVE "330-STRESS-EXERCISE-INTERACTION" TO PARA-NAME.
018100     IF UH-STRESS-SUPPLIED AND UH-STRESS-LEVEL >= 7
018200         MOVE "Y" TO SL-STRESS-ISSUE-SW
018300         ADD +1 TO SL-ISSUE-COUNT.
018400     IF UH-EXER-SUPPLIED
018500         COMPUTE WS-WEEKLY-SESSIONS =
018600                 UH-STRENGTH-SESS + UH-CARDIO-SESS
018700         IF WS-WEEKLY-SESSIONS >= 3
018800             ADD +1 TO SL-STRENGTH-COUNT
018900         ELSE
019000             MOVE "Y" TO SL-EXER-ISSUE-SW
019100             ADD +1 TO SL-ISSUE-COUNT
019200         END-IF
019300     END-IF.
019400 330-EXIT.
019500     EXIT.
019600      
019700 400-COMPLETENESS.
019800     MOVE "400-COMPLETENESS" TO PARA-NAME.
019900     MOVE "N" TO WS-REQ-DUR-FLAG WS-REQ-QUAL-FLAG
020000                  WS-REQ-CONS-FLAG.
020100     IF UH-SLEEP-DURATION NOT = ZERO
020200         MOVE "Y" TO WS-REQ-DUR-FLAG.
020300     IF UH-SLEEP-QUALITY NOT = SPACE
020400         MOVE "Y" TO WS-REQ-QUAL-FLAG.
020500     IF UH-SLEEP-CONSIST NOT = SPACE
020600         MOVE "Y" TO WS-REQ-CONS-FLAG.
020700     MOVE "N" TO WS-OPT-STRESS-FLAG WS-OPT-EXER-FLAG.
020800     IF UH-STRESS-SUPPLIED MOVE "Y" TO WS-OPT-STRESS-FLAG.
020900     IF UH-EXER-SUPPLIED   MOVE "Y" TO WS-OPT-EXER-FLAG.
021000      
021100     MOVE ZERO TO WS-REQ-COUNT WS-OPT-COUNT.
021200     PERFORM 410-COUNT-REQUIRED THRU 410-EXIT
021300             VARYING WS-TBL-SUB FROM 1 BY 1
021400             UNTIL WS-TBL-SUB > 3.
021500     PERFORM 420-COUNT-OPTIONAL THRU 420-EXIT
021600             VARYING WS-TBL-SUB FROM 1 BY 1
021700             UNTIL WS-TBL-SUB > 2.
021800      
021900     IF WS-REQ-COUNT = 3 AND WS-OPT-COUNT >= 2
022000         MOVE "COMPLETE" TO SL-DATA-COMPLETE
022100     ELSE IF WS-REQ-COUNT >= 2 AND WS-OPT-COUNT >= 1
022200         MOVE "SUBSTANTIAL" TO SL-DATA-COMPLETE
022300     ELSE IF WS-REQ-COUNT < 2
022400         MOVE "MINIMAL" TO SL-DATA-COMPLETE
022500     ELSE
022600         MOVE "PARTIAL" TO SL-DATA-COMPLETE.
022700 400-EXIT.
022800     EXIT.
022900      
023000 410-COUNT-REQUIRED.
023100     MOVE "410-COUNT-REQUIRED" TO PARA-NAME.
023200     IF WS-REQUIRED-ENTRY(WS-TBL-SUB) = "Y"
023300         ADD +1 TO WS-REQ-COUNT.
023400 410-EXIT.
023500     EXIT.
023600      
023700 420-COUNT-OPTIONAL.
023800     MOVE "420-COUNT-OPTIONAL" TO PARA-NAME.
023900     IF WS-OPTIONAL-ENTRY(WS-TBL-SUB) = "Y"
024000         ADD +1 TO WS-OPT-COUNT.
024100 420-EXIT.
024200     EXIT.
024300      
024400 500-BUILD-RECS.
024500     MOVE "500-BUILD-RECS" TO PARA-NAME.
024600     MOVE ZERO TO SL-REC-COUNT.
024700     IF SL-DATA-COMPLETE = "MINIMAL"
024800         MOVE "SLEEP"              TO WS-TEMP-CATEGORY
024900         MOVE "TRACK-SLEEP"        TO WS-TEMP-ACTION
025000         MOVE "HIGH"               TO WS-TEMP-PRIORITY
025100         PERFORM 505-STORE-REC THRU 505-EXIT
025200         GO TO 500-EXIT.
025300      
025400     IF UH-SLEEP-DURATION < WS-DUR-BOUND(1)
025500         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
025600         MOVE "INCREASE-SLEEP-DURATION" TO WS-TEMP-ACTION
025700         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
025800         PERFORM 505-STORE-REC THRU 505-EXIT
025900     ELSE IF UH-SLEEP-DURATION < WS-DUR-BOUND(2)
026000         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
026100         MOVE "INCREASE-SLEEP-DURATION" TO WS-TEMP-ACTION
026200         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
026300         PERFORM 505-STORE-REC THRU 505-EXIT
026400     ELSE IF UH-SLEEP-DURATION > WS-DUR-BOUND(3)
026500         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
026600         MOVE "OPTIMIZE-DURATION"      TO WS-TEMP-ACTION
026700         MOVE "LOW"                    TO WS-TEMP-PRIORITY
026800         PERFORM 505-STORE-REC THRU 505-EXIT.
026900      
027000     IF SL-CONSIST-ISSUE-HIT
027100         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
027200         MOVE "CONSISTENT-SCHEDULE"    TO WS-TEMP-ACTION
027300         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
027400         PERFORM 505-STORE-REC THRU 505-EXIT.
027500      
027600     IF SL-QUALITY-ISSUE-HIT
027700         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
027800         MOVE "IMPROVE-ENVIRONMENT"    TO WS-TEMP-ACTION
027900         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
028000         PERFORM 505-STORE-REC THRU 505-EXIT
028100         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
028200         MOVE "BEDTIME-ROUTINE"        TO WS-TEMP-ACTION
028300         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
028400         PERFORM 505-STORE-REC THRU 505-EXIT.
028500      
028600     IF SL-STRESS-ISSUE-HIT
028700         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
028800         MOVE "STRESS-MGMT-FOR-SLEEP"  TO WS-TEMP-ACTION
028900         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
029000         PERFORM 505-STORE-REC THRU 505-EXIT.
029100      
029200     IF SL-EXER-ISSUE-HIT
029300         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
029400         MOVE "EXERCISE-FOR-SLEEP"     TO WS-TEMP-ACTION
029500         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
029600         PERFORM 505-STORE-REC THRU 505-EXIT.
029700      
029800     MOVE "SLEEP"                     TO WS-TEMP-CATEGORY.
029900     MOVE "LIMIT-SCREEN-TIME"         TO WS-TEMP-ACTION.
030000     MOVE "MEDIUM"                    TO WS-TEMP-PRIORITY.
030100     PERFORM 505-STORE-REC THRU 505-EXIT.
030200      
030300     MOVE "SLEEP"                     TO WS-TEMP-CATEGORY.
030400     MOVE "LIMIT-STIMULANTS"          TO WS-TEMP-ACTION.
030500     MOVE "MEDIUM"                    TO WS-TEMP-PRIORITY.
030600     PERFORM 505-STORE-REC THRU 505-EXIT.
030700     GO TO 500-EXIT.
030800      
030900 505-STORE-REC.
031000     MOVE "505-STORE-REC" TO PARA-NAME.
031100     ADD +1 TO SL-REC-COUNT.
031200     MOVE WS-TEMP-CATEGORY TO SL-REC-CATEGORY(SL-REC-COUNT).
031300     MOVE WS-TEMP-ACTION   TO SL-REC-ACTION(SL-REC-COUNT).
031400     MOVE WS-TEMP-PRIORITY TO SL-REC-PRIORITY(SL-REC-COUNT).
031500 505-EXIT.
031600     EXIT.
031700      
031800 500-EXIT.
031900     EXIT.
032000      
032100 600-SLEEP-STATUS.
032200     MOVE "600-SLEEP-STATUS" TO PARA-NAME.
032300     IF SL-ISSUE-COUNT > 2
032400         MOVE "POOR" TO SL-SLEEP-STATUS
032500     ELSE IF SL-ISSUE-COUNT >= 1
032600         MOVE "SUBOPTIMAL" TO SL-SLEEP-STATUS
032700     ELSE
032800         MOVE "OPTIMAL" TO SL-SLEEP-STATUS.
032900 600-EXIT.
033000     EXIT.
033100      
033200 650-MODULE-CONFIDENCE.
033300     MOVE "650-MODULE-CONFIDENCE" TO PARA-NAME.
033400     IF SL-DATA-COMPLETE = "COMPLETE"
033500         MOVE "HIGH" TO SL-CONFIDENCE
033600     ELSE IF SL-DATA-COMPLETE = "MINIMAL"
033700         MOVE "LOW" TO SL-CONFIDENCE
033800     ELSE
033900         MOVE "MEDIUM" TO SL-CONFIDENCE.
034000 650-EXIT.
034100     EXIT.
034200      
034300 999-CLEANUP.
034400     MOVE "999-CLEANUP" TO PARA-NAME.
034500     MOVE ZERO TO SL-RET-CODE.
034600     GOBACK.
