000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHMEDRSN.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/89.
000700 DATE-COMPILED. 02/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE "MEDICAL REASONING" RULE
001300*          MODULE OF THE NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS
001400*          CALLED BY UHSNAP FOR EVERY USER-HEALTH RECORD AND
001500*          CLASSIFIES BMI, BLOOD PRESSURE, HEART RATE, VO2 MAX,
001600*          SLEEP DURATION, STRESS LEVEL AND PHYSICAL ACTIVITY,
001700*          TALLIES RISKS AND STRENGTHS, GRADES DATA COMPLETENESS,
001800*          SCORES ALGORITHM-BIAS AND APP-USAGE-ESCALATION RISK,
001900*          BUILDS ITS RECOMMENDATION CANDIDATES AND RETURNS A
002000*          HEALTH STATUS AND A CONFIDENCE GRADE TO THE CALLER.
002100*
002200*          THIS MODULE ALWAYS RUNS - UHSNAP NEVER SKIPS IT.
002300*
002400******************************************************************
002500*    CHANGE LOG                                                 *
002600*    02/09/89  RDM  ORIGINAL MODULE - BMI/BP/HR RULES ONLY       *
002700*    08/14/91  JS   ADDED VO2-MAX CLASSIFICATION BY GENDER       *
002800*    03/02/93  RDM  ADDED AGE-BANDED SLEEP DURATION GUIDELINE    *
002900*    11/30/95  JS   ADDED DATA COMPLETENESS GRADING              *
003000*    07/19/97  RDM  ADDED ALGORITHM-BIAS RISK ASSESSMENT         *
003100*    09/22/98  JS   Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
003200*                   NO CHANGES REQUIRED                          *
003300*    04/05/99  RDM  ADDED APP-USAGE ESCALATION (SEEK-CARE) RULE  *
003400*    06/03/14  KLT  ADDED PHYSICAL-ACTIVITY BALANCE RISK AND     *
003500*                   WIRED RECOMMENDATION TABLE FOR UHSNAP        *
003600******************************************************************
003700      
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 INPUT-OUTPUT SECTION.
004500      
004600 DATA DIVISION.
004700 FILE SECTION.
004800      
004900 WORKING-STORAGE SECTION.
005000 77  WS-HEIGHT-M                  PIC 9V9999        COMP-3.
005100 01  WS-MISC-FIELDS.
005200     05  WS-BMI-CALC              PIC 9(02)V9(04)   COMP-3.
005300     05  WS-WEEKLY-SESSIONS       PIC 9(03)         COMP.
005400     05  WS-REQUIRED-PCT          PIC 9(03)         COMP.
005500     05  WS-IMPORTANT-PCT         PIC 9(03)         COMP.
005600     05  WS-VO2-ROW               PIC 9(01)         COMP.
005700     05  WS-VO2-COL               PIC 9(01)         COMP.
005800     05  FILLER                   PIC X(10).
005900      
006000*--  VO2-MAX CLASSIFICATION BOUNDARIES - STORED AS A FLAT VALUE  *
006100*--  LIST AND REDEFINED AS A 3 (GENDER) BY 4 (BOUNDARY) TABLE SO *
006200*--  THE CLASSIFY PARAGRAPH CAN PERFORM VARYING OVER IT ----------
006300 01  WS-VO2-BOUND-VALUES.
006400     05  FILLER                   PIC 9(02)V9 VALUE 35.0.
006500     05  FILLER                   PIC 9(02)V9 VALUE 42.0.
006600     05  FILLER                   PIC 9(02)V9 VALUE 46.0.
006700     05  FILLER                   PIC 9(02)V9 VALUE 56.0.
006800     05  FILLER                   PIC 9(02)V9 VALUE 28.0.
006900     05  FILLER                   PIC 9(02)V9 VALUE 34.0.
007000     05  FILLER                   PIC 9(02)V9 VALUE 40.0.
007100     05  FILLER                   PIC 9(02)V9 VALUE 50.0.
007200     05  FILLER                   PIC 9(02)V9 VALUE 31.5.
007300     05  FILLER                   PIC 9(02)V9 VALUE 38.0.
007400     05  FILLER                   PIC 9(02)V9 VALUE 43.0.
007500     05  FILLER                   PIC 9(02)V9 VALUE 53.0.
007600 01  WS-VO2-BOUND-TABLE REDEFINES WS-VO2-BOUND-VALUES.
007700     05  WS-VO2-GENDER-ROW OCCURS 3 TIMES.
007800         10  WS-VO2-BOUND         PIC 9(02)V9 OCCURS 4 TIMES.
007900      
008000*--  REQUIRED-FIELD PRESENCE SWITCHES, REDEFINED AS A 4-DEEP     *
008100*--  TABLE SO THE COMPLETENESS PARAGRAPH CAN COUNT THEM IN A    *
008200*--  PERFORM VARYING LOOP RATHER THAN FOUR SEPARATE IF'S ---------
008300 01  WS-REQUIRED-FLAGS.
008400     05  WS-REQ-AGE-FLAG          PIC X(01) VALUE "N".
008500     05  WS-REQ-GENDER-FLAG       PIC X(01) VALUE "N".
008600     05  WS-REQ-HEIGHT-FLAG       PIC X(01) VALUE "N".
008700     05  WS-REQ-WEIGHT-FLAG       PIC X(01) VALUE "N".
008800 01  WS-REQUIRED-TBL REDEFINES WS-REQUIRED-FLAGS.
008900     05  WS-REQUIRED-ENTRY PIC X(01) OCCURS 4 TIMES.
009000      
009100*--  IMPORTANT-FIELD PRESENCE SWITCHES, SAME TECHNIQUE -----------
009200 01  WS-IMPORTANT-FLAGS.
009300     05  WS-IMP-VITALS-FLAG       PIC X(01) VALUE "N".
009400     05  WS-IMP-SLEEP-FLAG        PIC X(01) VALUE "N".
009500     05  WS-IMP-EXER-FLAG         PIC X(01) VALUE "N".
009600     05  WS-IMP-STRESS-FLAG       PIC X(01) VALUE "N".
009700 01  WS-IMPORTANT-TBL REDEFINES WS-IMPORTANT-FLAGS.
009800     05  WS-IMPORTANT-ENTRY PIC X(01) OCCURS 4 TIMES.
009900      
010000 01  WS-COUNTERS-AND-SWITCHES.
010100     05  WS-TBL-SUB               PIC 9(01)         COMP.
010200     05  WS-REQ-COUNT             PIC 9(01)         COMP.
010300     05  WS-IMP-COUNT             PIC 9(01)         COMP.
010400     05  WS-BIAS-MEDIUM-SW        PIC X(01) VALUE "N".
010500         88  WS-BIAS-MEDIUM-HIT    VALUE "Y".
010600     05  WS-BIAS-HIGH-SW          PIC X(01) VALUE "N".
010700         88  WS-BIAS-HIGH-HIT      VALUE "Y".
010800     05  WS-ESC-HIGH-SW           PIC X(01) VALUE "N".
010900         88  WS-ESC-HIGH-HIT       VALUE "Y".
011000     05  WS-ESC-MEDIUM-SW         PIC X(01) VALUE "N".
011100         88  WS-ESC-MEDIUM-HIT     VALUE "Y".
011200     05  WS-BASE-CONF             PIC X(09).
011300     05  WS-TEMP-CATEGORY         PIC X(20).
011400     05  WS-TEMP-ACTION           PIC X(30).
011500     05  WS-TEMP-PRIORITY         PIC X(06).
011600      
011700 COPY ABENDREC.
011800      
011900 LINKAGE SECTION.
012000 COPY USRHLTH.
012100      
012200 01  MR-RESULT.
012300     05  MR-BMI                   PIC 9(02)V9.
012400     05  MR-BMI-CATEGORY          PIC X(14).
012500     05  MR-BP-CATEGORY           PIC X(12).
012600     05  MR-HR-CATEGORY           PIC X(12).
012700     05  MR-VO2-CATEGORY          PIC X(09).
012800     05  MR-SLEEP-CATEGORY        PIC X(10).
012900     05  MR-STRESS-CATEGORY       PIC X(08).
013000     05  MR-ACTIVITY-LEVEL        PIC X(12).
013100     05  MR-RISK-COUNT            PIC 9(02) COMP.
013200     05  MR-STRENGTH-COUNT        PIC 9(02) COMP.
013300     05  MR-DATA-COMPLETE         PIC X(11).
013400     05  MR-COMPLETE-PCT          PIC 9(03) COMP.
013500     05  MR-BIAS-RISK             PIC X(07).
013600     05  MR-ESCALATE              PIC X(01).
013700     05  MR-HEALTH-STATUS         PIC X(10).
013800     05  MR-CONFIDENCE            PIC X(09).
013900     COPY UHRECTBL REPLACING ==WK-== BY ==MR-==.
014000     05  FILLER                   PIC X(06).
014100      
014200 01  MR-RET-CODE                  PIC S9(4) COMP.
014300      
014400 PROCEDURE DIVISION USING USER-HEALTH-RECORD, MR-RESULT,
014500                           MR-RET-CODE.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-MAINLINE THRU 100-EXIT.
014800     PERFORM 999-CLEANUP THRU 999-EXIT.
014900      
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     INITIALIZE MR-RESULT.
015300     MOVE SPACES TO MR-BP-CATEGORY, MR-HR-CATEGORY,
015400                     MR-VO2-CATEGORY, MR-SLEEP-CATEGORY,
015500                     MR-STRESS-CATEGORY.
015600 000-EXIT.
015700     EXIT.
015800      
015900 100-MAINLINE.
016000     MOVE "100-MAINLINE" TO PARA-NAME.
016100     PERFORM 300-CLASSIFY-BMI THRU 300-EXIT.
016200     PERFORM 310-CLASSIFY-SLEEP-DURATION THRU 310-EXIT.
016300     PERFORM 320-CLASSIFY-SLEEP-QUAL THRU 320-EXIT.
016400     PERFORM 330-CLASSIFY-STRESS THRU 330-EXIT.
016500     PERFORM 340-CLASSIFY-ACTIVITY THRU 340-EXIT.
016600     PERFORM 350-CLASSIFY-VO2MAX THRU 350-EXIT.
016700     PERFORM 360-CLASSIFY-BP THRU 360-EXIT.
016800     PERFORM 370-CLASSIFY-HEART-RATE THRU 370-EXIT.
016900     PERFORM 400-DATA-COMPLETENESS THRU 400-EXIT.
017000     PERFORM 450-BIAS-RISK THRU 450-EXIT.
017100     PERFORM 460-APP-USAGE-ESCALATION THRU 460-EXIT.
017200     PERFORM 500-BUILD-RECS THRU 500-EXIT.
017300     PERFORM 600-HEALTH-STATUS THRU 600-EXIT.
017400     PERFORM 650-MODULE-CONFIDENCE THRU 650-EXIT.
017500 100-EXIT.
017600     EXIT.
017700      
017800 300-CLASSIFY-BMI.
017900     MOVE "300-CLASSIFY-BMI" TO PARA-NAME.
018000*  BMI = WEIGHT-KG / (HEIGHT-M) SQUARED, ROUNDED TO 1 DECIMAL
018100     COMPUTE WS-HEIGHT-M ROUNDED = UH-HEIGHT-CM / 100.
018200     COMPUTE WS-BMI-CALC ROUNDED =
018300             UH-WEIGHT-KG / (WS-HEIGHT-M * WS-HEIGHT-M).
018400     COMPUTE MR-BMI ROUNDED = WS-BMI-CALC.
018500     IF MR-BMI < 18.5
018600         MOVE "UNDERWEIGHT" TO MR-BMI-CATEGORY
018700         ADD +1 TO MR-RISK-COUNT
018800     ELSE IF MR-BMI < 25.0
018900         MOVE "NORMAL" TO MR-BMI-CATEGORY
019000         ADD +1 TO MR-STRENGTH-COUNT
019100     ELSE IF MR-BMI < 30.0
019200         MOVE "OVERWEIGHT" TO MR-BMI-CATEGORY
019300         ADD +1 TO MR-RISK-COUNT
019400     ELSE IF MR-BMI < 35.0
019500         MOVE "OBESE-1" TO MR-BMI-CATEGORY
019600         ADD +1 TO MR-RISK-COUNT
019700     ELSE IF MR-BMI < 40.0
019800         MOVE "OBESE-2" TO MR-BMI-CATEGORY
019900         ADD +1 TO MR-RISK-COUNT
020000     ELSE
020100         MOVE "OBESE-3" TO MR-BMI-CATEGORY
020200         ADD +1 TO MR-RISK-COUNT.
020300 300-EXIT.
020400     EXIT.
020500      
020600 310-CLASSIFY-SLEEP-DURATION.
020700     MOVE "310-CLASSIFY-SLEEP-DURATION" TO PARA-NAME.
020800     IF NOT UH-SLEEP-SUPPLIED
020900         GO TO 310-EXIT.
021000     IF UH-AGE < 65
021100         IF UH-SLEEP-DURATION >= 7 AND UH-SLEEP-DURATION < 9
021200             MOVE "OPTIMAL" TO MR-SLEEP-CATEGORY
021300         ELSE IF (UH-SLEEP-DURATION >= 6 AND
021400                  UH-SLEEP-DURATION < 7) OR
021500                 (UH-SLEEP-DURATION >= 9 AND
021600                  UH-SLEEP-DURATION < 10)
021700             MOVE "ACCEPTABLE" TO MR-SLEEP-CATEGORY
021800         ELSE
021900             MOVE "SUBOPTIMAL" TO MR-SLEEP-CATEGORY
022000             ADD +1 TO MR-RISK-COUNT
022100         END-IF
022200     ELSE
022300         IF UH-SLEEP-DURATION >= 7 AND UH-SLEEP-DURATION < 8
022400             MOVE "OPTIMAL" TO MR-SLEEP-CATEGORY
022500         ELSE IF (UH-SLEEP-DURATION >= 5 AND
022600                  UH-SLEEP-DURATION < 7) OR
022700                 (UH-SLEEP-DURATION >= 8 AND
022800                  UH-SLEEP-DURATION < 9)
022900             MOVE "ACCEPTABLE" TO MR-SLEEP-CATEGORY
023000         ELSE
023100             MOVE "SUBOPTIMAL" TO MR-SLEEP-CATEGORY
023200             ADD +1 TO MR-RISK-COUNT
023300         END-IF
023400     END-IF.
023500 310-EXIT.
023600     EXIT.
023700      
023800 320-CLASSIFY-SLEEP-QUAL.
023900     MOVE "320-CLASSIFY-SLEEP-QUAL" TO PARA-NAME.
024000     IF NOT UH-SLEEP-SUPPLIED
024100         GO TO 320-EXIT.
024200     IF UH-SLEEP-QUAL-POOR
024300         ADD +1 TO MR-RISK-COUNT
024400     ELSE IF UH-SLEEP-QUAL-HIGH
024500         ADD +1 TO MR-STRENGTH-COUNT.
024600     IF UH-SLEEP-CONS-POOR
024700         ADD +1 TO MR-RISK-COUNT
024800     ELSE IF UH-SLEEP-CONS-HIGH
024900         ADD +1 TO MR-STRENGTH-COUNT.
025000 320-EXIT.
025100     EXIT.
025200      
025300 330-CLASSIFY-STRESS.
025400     MOVE "330-CLASSIFY-STRESS" TO PARA-NAME.
025500     IF NOT UH-STRESS-SUPPLIED
025600         GO TO 330-EXIT.
025700     IF UH-STRESS-LEVEL < 4
025800         MOVE "LOW" TO MR-STRESS-CATEGORY
025900         ADD +1 TO MR-STRENGTH-COUNT
026000     ELSE IF UH-STRESS-LEVEL < 7
026100         MOVE "MODERATE" TO MR-STRESS-CATEGORY
026200     ELSE
026300         MOVE "HIGH" TO MR-STRESS-CATEGORY
026400         ADD +1 TO MR-RISK-COUNT.
026500     IF UH-CHRONIC-STRESSOR AND
026600        (MR-STRESS-CATEGORY = "MODERATE" OR
026700         MR-STRESS-CATEGORY = "HIGH")
026800         ADD +1 TO MR-RISK-COUNT.
026900     IF UH-COPES-HEALTHY
027000         ADD +1 TO MR-STRENGTH-COUNT.
027100 330-EXIT.
027200     EXIT.
027300      
027400 340-CLASSIFY-ACTIVITY.
027500     MOVE "340-CLASSIFY-ACTIVITY" TO PARA-NAME.
027600     COMPUTE WS-WEEKLY-SESSIONS =
027700             UH-STRENGTH-SESS + UH-CARDIO-SESS.
027800     IF WS-WEEKLY-SESSIONS < 3
027900         MOVE "INSUFFICIENT" TO MR-ACTIVITY-LEVEL
028000         ADD +1 TO MR-RISK-COUNT
028100     ELSE IF WS-WEEKLY-SESSIONS >= 5
028200         MOVE "OPTIMAL" TO MR-ACTIVITY-LEVEL
028300         ADD +1 TO MR-STRENGTH-COUNT
028400     ELSE
028500         MOVE "ADEQUATE" TO MR-ACTIVITY-LEVEL
028600         ADD +1 TO MR-STRENGTH-COUNT.
028700     IF UH-STRENGTH-SESS >= 2 AND UH-CARDIO-SESS >= 2
028800         ADD +1 TO MR-STRENGTH-COUNT
028900     ELSE IF UH-STRENGTH-SESS < 2 AND UH-CARDIO-SESS >= 2
029000         ADD +1 TO MR-RISK-COUNT
029100     ELSE IF UH-STRENGTH-SESS >= 2 AND UH-CARDIO-SESS < 2
029200         ADD +1 TO MR-RISK-COUNT.
029300 340-EXIT.
029400     EXIT.
029500      
029600 350-CLASSIFY-VO2MAX.
029700     MOVE "350-CLASSIFY-VO2MAX" TO PARA-NAME.
029800     IF UH-VO2-MAX = ZERO
029900         GO TO 350-EXIT.
030000     IF UH-MALE
030100         MOVE 1 TO WS-VO2-ROW
030200     ELSE IF UH-FEMALE
030300         MOVE 2 TO WS-VO2-ROW
030400     ELSE
030500         MOVE 3 TO WS-VO2-ROW.
030600     IF UH-VO2-MAX < WS-VO2-BOUND(WS-VO2-ROW, 1)
030700         MOVE "POOR" TO MR-VO2-CATEGORY
030800         ADD +1 TO MR-RISK-COUNT
030900     ELSE IF UH-VO2-MAX < WS-VO2-BOUND(WS-VO2-ROW, 2)
031000         MOVE "FAIR" TO MR-VO2-CATEGORY
031100         ADD +1 TO MR-RISK-COUNT
031200     ELSE IF UH-VO2-MAX < WS-VO2-BOUND(WS-VO2-ROW, 3)
031300         MOVE "GOOD" TO MR-VO2-CATEGORY
031400         ADD +1 TO MR-STRENGTH-COUNT
031500     ELSE IF UH-VO2-MAX < WS-VO2-BOUND(WS-VO2-ROW, 4)
031600         MOVE "EXCELLENT" TO MR-VO2-CATEGORY
031700         ADD +1 TO MR-STRENGTH-COUNT
031800     ELSE
031900         MOVE "SUPERIOR" TO MR-VO2-CATEGORY
032000         ADD +1 TO MR-STRENGTH-COUNT.
032100 350-EXIT.
032200     EXIT.
032300      
032400 360-CLASSIFY-BP.
032500     MOVE "360-CLASSIFY-BP" TO PARA-NAME.
032600     IF UH-BP-SYSTOLIC = ZERO OR UH-BP-DIASTOLIC = ZERO
032700         GO TO 360-EXIT.
032800     IF UH-BP-SYSTOLIC < 120 AND UH-BP-DIASTOLIC < 80
032900         MOVE "NORMAL" TO MR-BP-CATEGORY
033000         ADD +1 TO MR-STRENGTH-COUNT
033100     ELSE IF UH-BP-SYSTOLIC >= 120 AND UH-BP-SYSTOLIC < 130
033200             AND UH-BP-DIASTOLIC < 80
033300         MOVE "ELEVATED" TO MR-BP-CATEGORY
033400         ADD +1 TO MR-RISK-COUNT
033500     ELSE IF (UH-BP-SYSTOLIC >= 130 AND UH-BP-SYSTOLIC < 140)
033600          OR  (UH-BP-DIASTOLIC >= 80 AND UH-BP-DIASTOLIC < 90)
033700         MOVE "HTN-STAGE-1" TO MR-BP-CATEGORY
033800         ADD +1 TO MR-RISK-COUNT
033900     ELSE
034000         MOVE "HTN-STAGE-2" TO MR-BP-CATEGORY
034100         ADD +1 TO MR-RISK-COUNT.
034200 360-EXIT.
034300     EXIT.
034400      
034500 370-CLASSIFY-HEART-RATE.
034600     MOVE "370-CLASSIFY-HEART-RATE" TO PARA-NAME.
034700     IF UH-HEART-RATE = ZERO
034800         GO TO 370-EXIT.
034900     IF UH-HEART-RATE < 60
035000         MOVE "BRADYCARDIA" TO MR-HR-CATEGORY
035100         ADD +1 TO MR-RISK-COUNT
035200     ELSE IF UH-HEART-RATE < 100
035300         MOVE "NORMAL" TO MR-HR-CATEGORY
035400         ADD +1 TO MR-STRENGTH-COUNT
035500     ELSE
035600         MOVE "TACHYCARDIA" TO MR-HR-CATEGORY
035700         ADD +1 TO MR-RISK-COUNT.
035800 370-EXIT.
035900     EXIT.
036000      
036100 400-DATA-COMPLETENESS.
036200     MOVE "400-DATA-COMPLETENESS" TO PARA-NAME.
036300     MOVE "N" TO WS-REQ-AGE-FLAG WS-REQ-GENDER-FLAG
036400                  WS-REQ-HEIGHT-FLAG WS-REQ-WEIGHT-FLAG.
036500     IF UH-AGE NOT = ZERO         MOVE "Y" TO WS-REQ-AGE-FLAG.
036600     IF UH-GENDER NOT = SPACE     MOVE "Y" TO WS-REQ-GENDER-FLAG.
036700     IF UH-HEIGHT-CM NOT = ZERO   MOVE "Y" TO WS-REQ-HEIGHT-FLAG.
036800     IF UH-WEIGHT-KG NOT = ZERO   MOVE "Y" TO WS-REQ-WEIGHT-FLAG.
036900      
037000     MOVE "N" TO WS-IMP-VITALS-FLAG WS-IMP-SLEEP-FLAG
037100                  WS-IMP-EXER-FLAG WS-IMP-STRESS-FLAG.
037200     IF UH-BP-SYSTOLIC NOT = ZERO OR UH-HEART-RATE NOT = ZERO
037300         MOVE "Y" TO WS-IMP-VITALS-FLAG.
037400     IF UH-SLEEP-SUPPLIED  MOVE "Y" TO WS-IMP-SLEEP-FLAG.
037500     IF UH-EXER-SUPPLIED   MOVE "Y" TO WS-IMP-EXER-FLAG.
037600     IF UH-STRESS-SUPPLIED MOVE "Y" TO WS-IMP-STRESS-FLAG.
037700      
037800     MOVE ZERO TO WS-REQ-COUNT WS-IMP-COUNT.
037900     PERFORM 410-COUNT-FLAGS THRU 410-EXIT
038000             VARYING WS-TBL-SUB FROM 1 BY 1
038100             UNTIL WS-TBL-SUB > 4.
038200      
038300     COMPUTE WS-REQUIRED-PCT = (WS-REQ-COUNT * 100) / 4.
038400     COMPUTE WS-IMPORTANT-PCT = (WS-IMP-COUNT * 100) / 4.
038500     COMPUTE MR-COMPLETE-PCT ROUNDED =
038600             ((WS-REQ-COUNT + WS-IMP-COUNT) * 100) / 8.
038700      
038800     IF WS-REQUIRED-PCT = 100 AND WS-IMPORTANT-PCT >= 75
038900         MOVE "COMPLETE" TO MR-DATA-COMPLETE
039000     ELSE IF WS-REQUIRED-PCT >= 75 AND WS-IMPORTANT-PCT >= 50
039100         MOVE "SUBSTANTIAL" TO MR-DATA-COMPLETE
039200     ELSE IF WS-REQUIRED-PCT >= 50
039300         MOVE "PARTIAL" TO MR-DATA-COMPLETE
039400     ELSE
039500         MOVE "MINIMAL" TO MR-DATA-COMPLETE.
039600 400-EXIT.
039700     EXIT.
039800      
039900 410-COUNT-FLAGS.
040000     MOVE "410-COUNT-FLAGS" TO PARA-NAME.
040100     IF WS-REQUIRED-ENTRY(WS-TBL-SUB) = "Y"
040200         ADD +1 TO WS-REQ-COUNT.
040300     IF WS-IMPORTANT-ENTRY(WS-TBL-SUB) = "Y"
040400         ADD +1 TO WS-IMP-COUNT.
040500 410-EXIT.
040600     EXIT.
040700      
040800 450-BIAS-RISK.
040900     MOVE "450-BIAS-RISK" TO PARA-NAME.
041000     MOVE "N" TO WS-BIAS-MEDIUM-SW WS-BIAS-HIGH-SW.
041100     IF UH-GENDER-OTHER
041200         MOVE "Y" TO WS-BIAS-MEDIUM-SW.
041300     IF UH-AGE < 18 OR UH-AGE > 80
041400         MOVE "Y" TO WS-BIAS-MEDIUM-SW.
041500     IF MR-BMI < 18.5 OR MR-BMI > 35.0
041600         MOVE "Y" TO WS-BIAS-MEDIUM-SW.
041700     IF (UH-STRENGTH-SESS >= 4 OR UH-CARDIO-SESS >= 5)
041800         AND MR-BMI >= 25.0
041900         MOVE "Y" TO WS-BIAS-HIGH-SW.
042000     IF MR-DATA-COMPLETE = "MINIMAL" OR MR-DATA-COMPLETE =
042100        "PARTIAL"
042200         MOVE "Y" TO WS-BIAS-HIGH-SW.
042300     IF WS-BIAS-HIGH-HIT
042400         MOVE "HIGH" TO MR-BIAS-RISK
042500     ELSE IF WS-BIAS-MEDIUM-HIT
042600         MOVE "MEDIUM" TO MR-BIAS-RISK
042700     ELSE
042800         MOVE "LOW" TO MR-BIAS-RISK.
042900 450-EXIT.
043000     EXIT.
043100      
043200 460-APP-USAGE-ESCALATION.
043300     MOVE "460-APP-USAGE-ESCALATION" TO PARA-NAME.
043400     MOVE "N" TO WS-ESC-HIGH-SW.
043500     IF UH-BP-SYSTOLIC >= 180 OR UH-BP-DIASTOLIC >= 120
043600         MOVE "Y" TO WS-ESC-HIGH-SW.
043700     IF (UH-HEART-RATE NOT = ZERO) AND
043800        (UH-HEART-RATE < 40 OR UH-HEART-RATE > 120)
043900         MOVE "Y" TO WS-ESC-HIGH-SW.
044000     IF MR-BMI < 16.0 OR MR-BMI > 40.0
044100         MOVE "Y" TO WS-ESC-HIGH-SW.
044200     MOVE "N" TO WS-ESC-MEDIUM-SW.
044300     IF UH-SLEEP-DURATION < 4
044400         MOVE "Y" TO WS-ESC-MEDIUM-SW.
044500     IF UH-STRESS-LEVEL >= 9
044600         MOVE "Y" TO WS-ESC-MEDIUM-SW.
044700     IF MR-DATA-COMPLETE = "MINIMAL"
044800         MOVE "Y" TO WS-ESC-MEDIUM-SW.
044900     IF WS-ESC-HIGH-HIT
045000         MOVE "Y" TO MR-ESCALATE
045100     ELSE
045200         MOVE "N" TO MR-ESCALATE.
045300 460-EXIT.
045400     EXIT.
045500      
045600 500-BUILD-RECS.
045700     MOVE "500-BUILD-RECS" TO PARA-NAME.
045800     MOVE ZERO TO MR-REC-COUNT.
045900     IF MR-BMI < 18.5
046000         PERFORM 510-ADD-REC THRU 510-EXIT
046100     ELSE IF MR-BMI >= 30.0
046200         PERFORM 520-ADD-REC THRU 520-EXIT
046300     ELSE IF MR-BMI >= 25.0
046400         PERFORM 530-ADD-REC THRU 530-EXIT.
046500      
046600     IF UH-SLEEP-SUPPLIED AND UH-SLEEP-DURATION < 7
046700         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
046800         MOVE "IMPROVE-SLEEP-DURATION" TO WS-TEMP-ACTION
046900         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
047000         PERFORM 505-STORE-REC THRU 505-EXIT.
047100      
047200     IF UH-SLEEP-SUPPLIED AND UH-SLEEP-CONS-POOR
047300         MOVE "SLEEP"                  TO WS-TEMP-CATEGORY
047400         MOVE "IMPROVE-SLEEP-CONSIST"  TO WS-TEMP-ACTION
047500         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
047600         PERFORM 505-STORE-REC THRU 505-EXIT.
047700      
047800     IF UH-STRESS-SUPPLIED AND UH-STRESS-LEVEL >= 7
047900         MOVE "STRESS-MANAGEMENT"      TO WS-TEMP-CATEGORY
048000         MOVE "STRESS-REDUCTION"       TO WS-TEMP-ACTION
048100         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
048200         PERFORM 505-STORE-REC THRU 505-EXIT.
048300      
048400     IF WS-WEEKLY-SESSIONS < 3
048500         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
048600         MOVE "INCREASE-ACTIVITY"      TO WS-TEMP-ACTION
048700         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
048800         PERFORM 505-STORE-REC THRU 505-EXIT.
048900      
049000     IF UH-STRENGTH-SESS < 2
049100         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
049200         MOVE "ADD-STRENGTH-TRAINING"  TO WS-TEMP-ACTION
049300         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
049400         PERFORM 505-STORE-REC THRU 505-EXIT.
049500      
049600     IF UH-CARDIO-SESS < 2
049700         MOVE "PHYSICAL-ACTIVITY"      TO WS-TEMP-CATEGORY
049800         MOVE "ADD-CARDIO"             TO WS-TEMP-ACTION
049900         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
050000         PERFORM 505-STORE-REC THRU 505-EXIT.
050100      
050200     IF MR-VO2-CATEGORY = "POOR" OR MR-VO2-CATEGORY = "FAIR"
050300         MOVE "CARDIO-FITNESS"         TO WS-TEMP-CATEGORY
050400         MOVE "IMPROVE-CARDIO-FITNESS" TO WS-TEMP-ACTION
050500         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
050600         PERFORM 505-STORE-REC THRU 505-EXIT.
050700      
050800     IF MR-BP-CATEGORY NOT = SPACES AND MR-BP-CATEGORY NOT =
050900        "NORMAL"
051000         MOVE "BLOOD-PRESSURE"         TO WS-TEMP-CATEGORY
051100         MOVE "MONITOR-BLOOD-PRESSURE" TO WS-TEMP-ACTION
051200         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
051300         PERFORM 505-STORE-REC THRU 505-EXIT
051400         MOVE "NUTRITION"              TO WS-TEMP-CATEGORY
051500         MOVE "DASH-DIET"              TO WS-TEMP-ACTION
051600         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
051700         PERFORM 505-STORE-REC THRU 505-EXIT.
051800      
051900     MOVE "PREVENTIVE-CARE"           TO WS-TEMP-CATEGORY.
052000     MOVE "REGULAR-CHECKUP"           TO WS-TEMP-ACTION.
052100     MOVE "MEDIUM"                    TO WS-TEMP-PRIORITY.
052200     PERFORM 505-STORE-REC THRU 505-EXIT.
052300      
052400     IF MR-DATA-COMPLETE = "MINIMAL" OR MR-DATA-COMPLETE =
052500        "PARTIAL"
052600         MOVE "DATA-QUALITY"           TO WS-TEMP-CATEGORY
052700         MOVE "COMPLETE-PROFILE"       TO WS-TEMP-ACTION
052800         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
052900         PERFORM 505-STORE-REC THRU 505-EXIT.
053000      
053100     IF WS-ESC-HIGH-HIT
053200         MOVE "URGENT-CARE"            TO WS-TEMP-CATEGORY
053300         MOVE "SEEK-MEDICAL-ADVICE"    TO WS-TEMP-ACTION
053400         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
053500         PERFORM 505-STORE-REC THRU 505-EXIT.
053600     GO TO 500-EXIT.
053700      
053800 505-STORE-REC.
053900     MOVE "505-STORE-REC" TO PARA-NAME.
054000     ADD +1 TO MR-REC-COUNT.
054100     MOVE WS-TEMP-CATEGORY TO MR-REC-CATEGORY(MR-REC-COUNT).
054200     MOVE WS-TEMP-ACTION   TO MR-REC-ACTION(MR-REC-COUNT).
054300     MOVE WS-TEMP-PRIORITY TO MR-REC-PRIORITY(MR-REC-COUNT).
054400 505-EXIT.
054500     EXIT.
054600      
054700 510-ADD-REC.
054800     MOVE "510-ADD-REC" TO PARA-NAME.
054900     MOVE "WEIGHT-MANAGEMENT"   TO WS-TEMP-CATEGORY.
055000     MOVE "HEALTHY-WEIGHT-GAIN" TO WS-TEMP-ACTION.
055100     MOVE "MEDIUM"              TO WS-TEMP-PRIORITY.
055200     PERFORM 505-STORE-REC THRU 505-EXIT.
055300 510-EXIT.
055400     EXIT.
055500      
055600 520-ADD-REC.
055700     MOVE "520-ADD-REC" TO PARA-NAME.
055800     MOVE "WEIGHT-MANAGEMENT"    TO WS-TEMP-CATEGORY.
055900     MOVE "OBESITY-MANAGEMENT"   TO WS-TEMP-ACTION.
056000     MOVE "HIGH"                 TO WS-TEMP-PRIORITY.
056100     PERFORM 505-STORE-REC THRU 505-EXIT.
056200 520-EXIT.
056300     EXIT.
056400      
056500 530-ADD-REC.
056600     MOVE "530-ADD-REC" TO PARA-NAME.
056700     MOVE "WEIGHT-MANAGEMENT" TO WS-TEMP-CATEGORY.
056800     MOVE "WEIGHT-MANAGEMENT" TO WS-TEMP-ACTION.
056900     MOVE "MEDIUM"            TO WS-TEMP-PRIORITY.
057000     PERFORM 505-STORE-REC THRU 505-EXIT.
057100 530-EXIT.
057200     EXIT.
057300      
057400 500-EXIT.
057500     EXIT.
057600      
057700 600-HEALTH-STATUS.
057800     MOVE "600-HEALTH-STATUS" TO PARA-NAME.
057900     IF MR-RISK-COUNT = ZERO AND MR-STRENGTH-COUNT >= 3
058000         MOVE "EXCELLENT" TO MR-HEALTH-STATUS
058100     ELSE IF MR-RISK-COUNT <= 1 AND MR-STRENGTH-COUNT >= 2
058200         MOVE "GOOD" TO MR-HEALTH-STATUS
058300     ELSE IF MR-RISK-COUNT <= 3
058400         MOVE "FAIR" TO MR-HEALTH-STATUS
058500     ELSE
058600         MOVE "CONCERNING" TO MR-HEALTH-STATUS.
058700 600-EXIT.
058800     EXIT.
058900      
059000 650-MODULE-CONFIDENCE.
059100     MOVE "650-MODULE-CONFIDENCE" TO PARA-NAME.
059200     IF MR-DATA-COMPLETE = "COMPLETE"
059300         MOVE "HIGH" TO WS-BASE-CONF
059400     ELSE IF MR-DATA-COMPLETE = "MINIMAL"
059500         MOVE "LOW" TO WS-BASE-CONF
059600     ELSE
059700         MOVE "MEDIUM" TO WS-BASE-CONF.
059800      
059900     IF MR-BIAS-RISK = "HIGH"
060000         IF WS-BASE-CONF = "HIGH"
060100             MOVE "MEDIUM" TO MR-CONFIDENCE
060200         ELSE IF WS-BASE-CONF = "MEDIUM"
060300             MOVE "LOW" TO MR-CONFIDENCE
060400         ELSE
060500             MOVE WS-BASE-CONF TO MR-CONFIDENCE
060600         END-IF
060700     ELSE IF MR-BIAS-RISK = "MEDIUM"
060800         IF WS-BASE-CONF = "HIGH"
060900             MOVE "MEDIUM" TO MR-CONFIDENCE
061000         ELSE
061100             MOVE WS-BASE-CONF TO MR-CONFIDENCE
061200         END-IF
061300     ELSE
061400         MOVE WS-BASE-CONF TO MR-CONFIDENCE.
061500 650-EXIT.
061600     EXIT.
061700      
061800 999-CLEANUP.
061900     MOVE "999-CLEANUP" TO PARA-NAME.
062000     MOVE ZERO TO MR-RET-CODE.
062100     GOBACK.
