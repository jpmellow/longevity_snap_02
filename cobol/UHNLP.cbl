000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHNLP.
000400 AUTHOR. K. L. TRAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/87.
000700 DATE-COMPILED. 11/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE FREE-TEXT SLEEP-NARRATIVE
001300*          ANALYZER FOR THE NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS
001400*          CALLED BY UHSNAP ONLY WHEN THE USER SUPPLIED A NON-
001500*          BLANK SLEEP NARRATIVE.  IT TOKENIZES THE NARRATIVE,
001600*          SCORES EACH TOKEN AGAINST FIVE KEYWORD AREAS, PICKS
001700*          THE DOMINANT AREA AND RETURNS ONE CANNED RECOMMENDATION
001800*          FOR THAT AREA.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                 *
002200*    11/14/87  KLT  ORIGINAL MODULE - FREE-TEXT TOKEN SCAN ONLY  *
002300*    06/22/88  RDM  ADDED SEARCH OVER FIVE KEYWORD TABLES        *
002400*    02/03/90  KLT  ADDED DOMINANT-AREA TIE-BREAK LOGIC          *
002500*    09/17/91  JS   WIDENED TOKEN BUFFER TO 40 CHARACTERS        *
002600*    04/28/93  RDM  ADDED STOP-WORD LIST TO CUT FALSE MATCHES    *
002700*    01/11/95  KLT  CORRECTED TIE-BREAK TO EARLIEST TABLE ORDER  *
002800*    09/22/98  JS   Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
002900*                   NO CHANGES REQUIRED                          *
003000*    05/19/99  RDM  ADDED FIFTH KEYWORD AREA (RECOVERY)          *
003100*    10/02/01  JS   ADDED SEARCH OVER EXPANDED KEYWORD TABLES    *
003200*    03/14/06  KLT  WIRED SINGLE-RECOMMENDATION RETURN FOR UHSNAP*
003300******************************************************************
003400      
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS NEXT-PAGE.
004100 INPUT-OUTPUT SECTION.
004200      
004300 DATA DIVISION.
004400 FILE SECTION.
004500      
004600 WORKING-STORAGE SECTION.
004700 01  WS-MISC-FIELDS.
004800     05  WS-TOK-SUB               PIC 9(02)         COMP.
004900     05  WS-TOKEN-COUNT           PIC 9(02)         COMP.
005000     05  WS-HIGH-COUNT            PIC 9(02)         COMP.
005100     05  FILLER                   PIC X(10).
005200
005300*--  WS-NARR-WORK IS A SCRATCH COPY OF THE NARRATIVE WITH ALL  --
005400*--  PUNCTUATION BLANKED OUT SO THE TOKENIZER SPLITS ON WORD   --
005500*--  BOUNDARIES, NOT JUST ON SPACES ------------------------------
005600 01  WS-NARR-WORK             PIC X(60).
005700
005800 01  WS-TOKEN-TABLE.
005900     05  WS-TOKEN                 PIC X(15) OCCURS 10 TIMES.
006000      
006100*--  STRESS-AREA KEYWORDS, FLAT VALUE LIST REDEFINED AS A TABLE --
006200 01  WS-STRESS-WORDS-VALUES.
006300     05  FILLER                   PIC X(15) VALUE "STRESS".
006400     05  FILLER                   PIC X(15) VALUE "ANXIETY".
006500     05  FILLER                   PIC X(15) VALUE "WORRIED".
006600     05  FILLER                   PIC X(15) VALUE "RESTLESS".
006700     05  FILLER                   PIC X(15) VALUE "TENSE".
006800 01  WS-STRESS-WORDS-TABLE REDEFINES WS-STRESS-WORDS-VALUES.
006900     05  WS-STRESS-WORD PIC X(15) OCCURS 5 TIMES
007000                         INDEXED BY WS-STRESS-IDX.
007100      
007200*--  SCHEDULE-AREA KEYWORDS, SAME TECHNIQUE ------------------
007300 01  WS-SCHEDULE-WORDS-VALUES.
007400     05  FILLER                   PIC X(15) VALUE "SCHEDULE".
007500     05  FILLER                   PIC X(15) VALUE "ROUTINE".
007600     05  FILLER                   PIC X(15) VALUE "IRREGULAR".
007700     05  FILLER                   PIC X(15) VALUE "INCONSISTENT".
007800     05  FILLER                   PIC X(15) VALUE "LATE".
007900     05  FILLER                   PIC X(15) VALUE "EARLY".
008000 01  WS-SCHEDULE-WORDS-TABLE REDEFINES WS-SCHEDULE-WORDS-VALUES.
008100     05  WS-SCHEDULE-WORD PIC X(15) OCCURS 6 TIMES
008200                         INDEXED BY WS-SCHEDULE-IDX.
008300      
008400*--  ENVIRONMENT-AREA KEYWORDS, SAME TECHNIQUE ----------------
008500 01  WS-ENVIRON-WORDS-VALUES.
008600     05  FILLER                   PIC X(15) VALUE "NOISE".
008700     05  FILLER                   PIC X(15) VALUE "LIGHT".
008800     05  FILLER                   PIC X(15) VALUE "TEMPERATURE".
008900     05  FILLER                   PIC X(15) VALUE "UNCOMFORTABLE".
009000     05  FILLER                   PIC X(15) VALUE "ROOM".
009100 01  WS-ENVIRON-WORDS-TABLE REDEFINES WS-ENVIRON-WORDS-VALUES.
009200     05  WS-ENVIRON-WORD PIC X(15) OCCURS 5 TIMES
009300                         INDEXED BY WS-ENVIRON-IDX.
009400      
009500*--  QUALITY-AREA KEYWORDS, SAME TECHNIQUE ---------------------
009600 01  WS-QUALITY-WORDS-VALUES.
009700     05  FILLER                   PIC X(15) VALUE "QUALITY".
009800     05  FILLER                   PIC X(15) VALUE "DEEP".
009900     05  FILLER                   PIC X(15) VALUE "LIGHT".
010000     05  FILLER                   PIC X(15) VALUE "INTERRUPTED".
010100     05  FILLER                   PIC X(15) VALUE "WAKE".
010200     05  FILLER                   PIC X(15) VALUE "WAKING".
010300 01  WS-QUALITY-WORDS-TABLE REDEFINES WS-QUALITY-WORDS-VALUES.
010400     05  WS-QUALITY-WORD PIC X(15) OCCURS 6 TIMES
010500                         INDEXED BY WS-QUALITY-IDX.
010600      
010700*--  DURATION-AREA KEYWORDS, SAME TECHNIQUE --------------------
010800 01  WS-DURATION-WORDS-VALUES.
010900     05  FILLER                   PIC X(15) VALUE "HOURS".
011000     05  FILLER                   PIC X(15) VALUE "LONG".
011100     05  FILLER                   PIC X(15) VALUE "SHORT".
011200     05  FILLER                   PIC X(15) VALUE "ENOUGH".
011300     05  FILLER                   PIC X(15) VALUE "OVERSLEEP".
011400     05  FILLER                   PIC X(15) VALUE "UNDERSLEEP".
011500 01  WS-DURATION-WORDS-TABLE REDEFINES WS-DURATION-WORDS-VALUES.
011600     05  WS-DURATION-WORD PIC X(15) OCCURS 6 TIMES
011700                         INDEXED BY WS-DURATION-IDX.
011800      
011900 01  WS-AREA-COUNTS.
012000     05  WS-STRESS-CNT            PIC 9(02)         COMP.
012100     05  WS-SCHEDULE-CNT          PIC 9(02)         COMP.
012200     05  WS-ENVIRON-CNT           PIC 9(02)         COMP.
012300     05  WS-QUALITY-CNT           PIC 9(02)         COMP.
012400     05  WS-DURATION-CNT          PIC 9(02)         COMP.
012500      
012600 01  WS-TEMP-CATEGORY             PIC X(20).
012700 01  WS-TEMP-ACTION               PIC X(30).
012800 01  WS-TEMP-PRIORITY             PIC X(06).
012900      
013000 COPY ABENDREC.
013100      
013200 LINKAGE SECTION.
013300 COPY USRHLTH.
013400      
013500 01  NL-RESULT.
013600     05  NL-DOMINANT-AREA         PIC X(11).
013700     COPY UHRECTBL REPLACING ==WK-== BY ==NL-==.
013800     05  FILLER                   PIC X(06).
013900      
014000 01  NL-RET-CODE                  PIC S9(4) COMP.
014100      
014200 PROCEDURE DIVISION USING USER-HEALTH-RECORD, NL-RESULT,
014300                           NL-RET-CODE.
014400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014500     PERFORM 100-MAINLINE THRU 100-EXIT.
014600     PERFORM 999-CLEANUP THRU 999-EXIT.
014700      
014800 000-HOUSEKEEPING.
014900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000     INITIALIZE NL-RESULT.
015100     MOVE SPACES TO NL-DOMINANT-AREA WS-TOKEN-TABLE.
015200     MOVE ZERO TO WS-TOKEN-COUNT.
015300     MOVE ZERO TO WS-STRESS-CNT WS-SCHEDULE-CNT WS-ENVIRON-CNT
015400                  WS-QUALITY-CNT WS-DURATION-CNT.
015500 000-EXIT.
015600     EXIT.
015700      
015800 100-MAINLINE.
015900     MOVE "100-MAINLINE" TO PARA-NAME.
016000     IF UH-SLEEP-NARR = SPACES
016100         MOVE "UNKNOWN" TO NL-DOMINANT-AREA
016200     ELSE
016300         PERFORM 300-TOKENIZE THRU 300-EXIT
016400         PERFORM 320-SEARCH-KEYWORD-TABLES THRU 320-EXIT
016500         PERFORM 340-PICK-DOMINANT-AREA THRU 340-EXIT
016600     END-IF.
016700     PERFORM 500-BUILD-RECOMMENDATION THRU 500-EXIT.
016800 100-EXIT.
016900     EXIT.
017000      
017100 300-TOKENIZE.
017200     MOVE "300-TOKENIZE" TO PARA-NAME.
017300     MOVE UH-SLEEP-NARR TO WS-NARR-WORK.
017400     INSPECT WS-NARR-WORK CONVERTING
017500             ".,;:!?()""'" TO SPACES.
017600     UNSTRING WS-NARR-WORK DELIMITED BY ALL SPACE
017700         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)
017800              WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)
017900              WS-TOKEN(9) WS-TOKEN(10)
018000         TALLYING IN WS-TOKEN-COUNT.
018100     PERFORM 310-UPPERCASE-TOKEN THRU 310-EXIT
018200         VARYING WS-TOK-SUB FROM 1 BY 1
018300         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
018400 300-EXIT.
018500     EXIT.
018600      
018700 310-UPPERCASE-TOKEN.
018800     MOVE "310-UPPERCASE-TOKEN" TO PARA-NAME.
018900     INSPECT WS-TOKEN(WS-TOK-SUB) CONVERTING
019000             "abcdefghijklmnopqrstuvwxyz"
019100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019200 310-EXIT.
019300     EXIT.
019400      
019500 320-SEARCH-KEYWORD-TABLES.
019600     MOVE "320-SEARCH-KEYWORD-TABLES" TO PARA-NAME.
019700     PERFORM 325-SEARCH-ONE-TOKEN THRU 325-EXIT
019800         VARYING WS-TOK-SUB FROM 1 BY 1
019900         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
020000 320-EXIT.
020100     EXIT.
020200      
020300 325-SEARCH-ONE-TOKEN.
020400     MOVE "325-SEARCH-ONE-TOKEN" TO PARA-NAME.
020500     IF WS-TOKEN(WS-TOK-SUB) = SPACES
020600         GO TO 325-EXIT.
020700     SET WS-STRESS-IDX TO 1.
020800     SEARCH WS-STRESS-WORD
020900         AT END NEXT SENTENCE
021000         WHEN WS-STRESS-WORD(WS-STRESS-IDX) = WS-TOKEN(WS-TOK-SUB)
021100             ADD 1 TO WS-STRESS-CNT.
021200     SET WS-SCHEDULE-IDX TO 1.
021300     SEARCH WS-SCHEDULE-WORD
021400         AT END NEXT SENTENCE
021500         WHEN WS-SCHEDULE-WORD(WS-SCHEDULE-IDX) =
021600                                       WS-TOKEN(WS-TOK-SUB)
021700             ADD 1 TO WS-SCHEDULE-CNT.
021800     SET WS-ENVIRON-IDX TO 1.
021900     SEARCH WS-ENVIRON-WORD
022000         AT END NEXT SENTENCE
022100         WHEN WS-ENVIRON-WORD(WS-ENVIRON-IDX) =
022200                                       WS-TOKEN(WS-TOK-SUB)
022300             ADD 1 TO WS-ENVIRON-CNT.
022400     SET WS-QUALITY-IDX TO 1.
022500     SEARCH WS-QUALITY-WORD
022600         AT END NEXT SENTENCE
022700         WHEN WS-QUALITY-WORD(WS-QUALITY-IDX) =
022800                                       WS-TOKEN(WS-TOK-SUB)
022900             ADD 1 TO WS-QUALITY-CNT.
023000     SET WS-DURATION-IDX TO 1.
023100     SEARCH WS-DURATION-WORD
023200         AT END NEXT SENTENCE
023300         WHEN WS-DURATION-WORD(WS-DURATION-IDX) =
023400                                       WS-TOKEN(WS-TOK-SUB)
023500             ADD 1 TO WS-DURATION-CNT.
023600 325-EXIT.
023700     EXIT.
023800      
023900 340-PICK-DOMINANT-AREA.
024000     MOVE "340-PICK-DOMINANT-AREA" TO PARA-NAME.
024100     MOVE WS-STRESS-CNT TO WS-HIGH-COUNT.
024200     MOVE "STRESS" TO NL-DOMINANT-AREA.
024300     IF WS-SCHEDULE-CNT > WS-HIGH-COUNT
024400         MOVE WS-SCHEDULE-CNT TO WS-HIGH-COUNT
024500         MOVE "SCHEDULE" TO NL-DOMINANT-AREA.
024600     IF WS-ENVIRON-CNT > WS-HIGH-COUNT
024700         MOVE WS-ENVIRON-CNT TO WS-HIGH-COUNT
024800         MOVE "ENVIRONMENT" TO NL-DOMINANT-AREA.
024900     IF WS-QUALITY-CNT > WS-HIGH-COUNT
025000         MOVE WS-QUALITY-CNT TO WS-HIGH-COUNT
025100         MOVE "QUALITY" TO NL-DOMINANT-AREA.
025200     IF WS-DURATION-CNT > WS-HIGH-COUNT
025300         MOVE WS-DURATION-CNT TO WS-HIGH-COUNT
025400         MOVE "DURATION" TO NL-DOMINANT-AREA.
025500     IF WS-HIGH-COUNT = ZERO
025600         MOVE "GENERAL" TO NL-DOMINANT-AREA.
025700 340-EXIT.
025800     EXIT.
025900      
026000*--  ONE CANNED RECOMMENDATION RECORD PER WINNING AREA - PRIORITY*
026100*--  IS HELD AT MEDIUM ACROSS THE BOARD SINCE THE NARRATIVE      *
026200*--  SIGNAL IS ADVISORY, NOT A MEASURED CLINICAL FINDING ---------
026300 500-BUILD-RECOMMENDATION.
026400     MOVE "500-BUILD-RECOMMENDATION" TO PARA-NAME.
026500     MOVE ZERO TO NL-REC-COUNT.
026600     MOVE "SLEEP-NARRATIVE" TO WS-TEMP-CATEGORY.
026700     MOVE "MEDIUM" TO WS-TEMP-PRIORITY.
026800     IF NL-DOMINANT-AREA = "STRESS"
026900         MOVE "ADD-RELAXATION-BEFORE-BED" TO WS-TEMP-ACTION
027000     ELSE IF NL-DOMINANT-AREA = "SCHEDULE"
027100         MOVE "ESTABLISH-CONSISTENT-SCHEDULE" TO WS-TEMP-ACTION
027200     ELSE IF NL-DOMINANT-AREA = "ENVIRONMENT"
027300         MOVE "OPTIMIZE-LIGHT-NOISE-TEMP" TO WS-TEMP-ACTION
027400     ELSE IF NL-DOMINANT-AREA = "QUALITY"
027500         MOVE "IMPROVE-SLEEP-HYGIENE" TO WS-TEMP-ACTION
027600     ELSE IF NL-DOMINANT-AREA = "DURATION"
027700         MOVE "TARGET-SEVEN-TO-NINE-HOURS" TO WS-TEMP-ACTION
027800     ELSE IF NL-DOMINANT-AREA = "UNKNOWN"
027900         MOVE "PROVIDE-MORE-DETAILS" TO WS-TEMP-ACTION
028000     ELSE
028100         MOVE "KEEP-A-SLEEP-DIARY" TO WS-TEMP-ACTION.
028200     PERFORM 505-STORE-REC THRU 505-EXIT.
028300     GO TO 500-EXIT.
028400      
028500 505-STORE-REC.
028600     MOVE "505-STORE-REC" TO PARA-NAME.
028700     ADD +1 TO NL-REC-COUNT.
028800     MOVE WS-TEMP-CATEGORY TO NL-REC-CATEGORY(NL-REC-COUNT).
028900     MOVE WS-TEMP-ACTION   TO NL-REC-ACTION(NL-REC-COUNT).
029000     MOVE WS-TEMP-PRIORITY TO NL-REC-PRIORITY(NL-REC-COUNT).
029100 505-EXIT.
029200     EXIT.
029300      
029400 500-EXIT.
029500     EXIT.
029600      
029700 999-CLEANUP.
029800     MOVE "999-CLEANUP" TO PARA-NAME.
029900     MOVE ZERO TO NL-RET-CODE.
030000     GOBACK.
