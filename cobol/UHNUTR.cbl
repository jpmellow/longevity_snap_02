000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHNUTR.
000400 AUTHOR. J. SANDLER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/91.
000700 DATE-COMPILED. 11/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE "NUTRITION" RULE MODULE OF THE
001300*          NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS CALLED BY UHSNAP
001400*          ONLY WHEN THE NUTRITION-PRESENT SWITCH IS "Y" AND THE
001500*          DETAILED-MACROS SWITCH IS "Y" ON THE INPUT RECORD.  IT
001600*          COMPUTES MACRO PERCENTAGES, PROTEIN PER KILOGRAM AND
001700*          FIBER ADEQUACY, INFERS OR CONFIRMS A DIETARY PATTERN,
001800*          GRADES LONGEVITY ALIGNMENT, BUILDS RECOMMENDATION
001900*          CANDIDATES AND RETURNS A CONFIDENCE GRADE.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    11/14/91  JS   ORIGINAL MODULE - MACRO PERCENTAGES ONLY     *
002400*    04/09/93  RDM  ADDED PROTEIN-PER-KG AND FIBER RULES         *
002500*    03/17/96  JS   ADDED DIETARY PATTERN INFERENCE              *
002600*    09/22/98  RDM  Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
002700*                   NO CHANGES REQUIRED                          *
002800*    06/03/14  KLT  ADDED LONGEVITY ALIGNMENT GRADE AND WIRED    *
002900*                   RECOMMENDATION TABLE FOR UHSNAP              *
003000******************************************************************
003100      
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900      
004000 DATA DIVISION.
004100 FILE SECTION.
004200      
004300 WORKING-STORAGE SECTION.
004400 77  WS-PROTEIN-PER-KG            PIC 9(02)V99      COMP-3.
004500 01  WS-MISC-FIELDS.
004600     05  WS-PROTEIN-CAL           PIC 9(05)         COMP.
004700     05  WS-CARB-CAL              PIC 9(05)         COMP.
004800     05  WS-FAT-CAL               PIC 9(05)         COMP.
004900     05  WS-WEIGHT-LB-CALC        PIC 9(03)V99      COMP-3.
005000     05  FILLER                   PIC X(10).
005100      
005200*--  MACRO PERCENTAGES - EACH ROUNDED TO A WHOLE PERCENT --------
005300 01  WS-MACRO-PERCENTAGES.
005400     05  WS-PROTEIN-PCT           PIC 9(03)         COMP.
005500     05  WS-CARB-PCT              PIC 9(03)         COMP.
005600     05  WS-FAT-PCT               PIC 9(03)         COMP.
005700      
005800*--  MOTIVATION-STYLE DIET-PREFERENCE CODES ARE STORED AS A FLAT *
005900*--  VALUE LIST AND REDEFINED AS A 5-DEEP TABLE SO 400-DIETARY-  *
006000*--  PATTERN CAN SEARCH THEM IN A PERFORM VARYING LOOP -----------
006100 01  WS-DIET-PREF-VALUES.
006200     05  FILLER                   PIC X(02) VALUE "ME".
006300     05  FILLER                   PIC X(02) VALUE "DA".
006400     05  FILLER                   PIC X(02) VALUE "PF".
006500     05  FILLER                   PIC X(02) VALUE "BZ".
006600     05  FILLER                   PIC X(02) VALUE "MI".
006700 01  WS-DIET-PREF-TABLE REDEFINES WS-DIET-PREF-VALUES.
006800     05  WS-DIET-PREF-ENTRY PIC X(02) OCCURS 5 TIMES.
006900      
007000*--  MATCHING LONGEVITY-PATTERN NAMES, SAME SUBSCRIPT ORDER AS   *
007100*--  THE CODE TABLE ABOVE ----------------------------------------
007200 01  WS-DIET-NAME-VALUES.
007300     05  FILLER                   PIC X(20) VALUE
007400                                   "MEDITERRANEAN".
007500     05  FILLER                   PIC X(20) VALUE
007600                                   "DASH".
007700     05  FILLER                   PIC X(20) VALUE
007800                                   "PLANT-FORWARD".
007900     05  FILLER                   PIC X(20) VALUE
008000                                   "BLUE-ZONE".
008100     05  FILLER                   PIC X(20) VALUE
008200                                   "MIXED-BALANCED".
008300 01  WS-DIET-NAME-TABLE REDEFINES WS-DIET-NAME-VALUES.
008400     05  WS-DIET-NAME-ENTRY PIC X(20) OCCURS 5 TIMES.
008500      
008600*--  FIBER-ADEQUACY GRAM BOUNDARIES, SAME FLAT-LIST TECHNIQUE ----
008700 01  WS-FIBER-BOUND-VALUES.
008800     05  FILLER                   PIC 9(02) VALUE 25.
008900     05  FILLER                   PIC 9(02) VALUE 30.
009000 01  WS-FIBER-BOUND-TABLE REDEFINES WS-FIBER-BOUND-VALUES.
009100     05  WS-FIBER-BOUND           PIC 9(02) OCCURS 2 TIMES.
009200      
009300 01  WS-COUNTERS-AND-SWITCHES.
009400     05  WS-TBL-SUB               PIC 9(01)         COMP.
009500     05  WS-PATTERN-KNOWN-SW      PIC X(01) VALUE "N".
009600         88  WS-PATTERN-KNOWN      VALUE "Y".
009700     05  WS-STRENGTH-COUNT        PIC 9(02)         COMP.
009800     05  WS-IMPROVE-COUNT         PIC 9(02)         COMP.
009900     05  WS-IMPROVE-PROTEIN-SW    PIC X(01) VALUE "N".
010000         88  WS-IMPROVE-PROTEIN    VALUE "Y".
010100     05  WS-IMPROVE-FIBER-SW      PIC X(01) VALUE "N".
010200         88  WS-IMPROVE-FIBER      VALUE "Y".
010300     05  WS-IMPROVE-PLANT-SW      PIC X(01) VALUE "N".
010400         88  WS-IMPROVE-PLANT      VALUE "Y".
010500     05  WS-TEMP-CATEGORY         PIC X(20).
010600     05  WS-TEMP-ACTION           PIC X(30).
010700     05  WS-TEMP-PRIORITY         PIC X(06).
010800      
010900 COPY ABENDREC.
011000      
011100 LINKAGE SECTION.
011200 COPY USRHLTH.
011300      
011400 01  NU-RESULT.
011500     05  NU-PROTEIN-PCT           PIC 9(03) COMP.
011600     05  NU-CARB-PCT              PIC 9(03) COMP.
011700     05  NU-FAT-PCT               PIC 9(03) COMP.
011800     05  NU-PROTEIN-PER-KG        PIC 9(02)V99.
011900     05  NU-DIETARY-PATTERN       PIC X(20).
012000     05  NU-PATTERN-ALIGNED-SW    PIC X(01).
012100         88  NU-PATTERN-ALIGNED    VALUE "Y".
012200     05  NU-LONGEVITY-ALIGN       PIC X(17).
012300     05  NU-CONFIDENCE            PIC X(09).
012400     COPY UHRECTBL REPLACING ==WK-== BY ==NU-==.
012500     05  FILLER                   PIC X(06).
012600      
012700 01  NU-RET-CODE                  PIC S9(4) COMP.
012800      
012900 PROCEDURE DIVISION USING USER-HEALTH-RECORD, NU-RESULT,
013000                           NU-RET-CODE.
013100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013200     PERFORM 100-MAINLINE THRU 100-EXIT.
013300     PERFORM 999-CLEANUP THRU 999-EXIT.
013400      
013500 000-HOUSEKEEPING.
013600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013700     INITIALIZE NU-RESULT.
013800     MOVE SPACES TO NU-DIETARY-PATTERN.
013900     MOVE "N" TO NU-PATTERN-ALIGNED-SW.
014000 000-EXIT.
014100     EXIT.
014200      
014300 100-MAINLINE.
014400     MOVE "100-MAINLINE" TO PARA-NAME.
014500     IF UH-CALORIES = ZERO
014600         GO TO 100-EXIT.
014700     PERFORM 300-MACRO-PERCENTAGES THRU 300-EXIT.
014800     PERFORM 320-PROTEIN-PER-KG THRU 320-EXIT.
014900     PERFORM 340-FIBER-CHECK THRU 340-EXIT.
015000     PERFORM 400-DIETARY-PATTERN THRU 400-EXIT.
015100     PERFORM 450-LONGEVITY-ALIGNMENT THRU 450-EXIT.
015200     PERFORM 500-BUILD-RECS THRU 500-EXIT.
015300     PERFORM 600-MODULE-CONFIDENCE THRU 600-EXIT.
015400 100-EXIT.
015500     EXIT.
015600      
015700 300-MACRO-PERCENTAGES.
015800     MOVE "300-MACRO-PERCENTAGES" TO PARA-NAME.
015900     COMPUTE WS-PROTEIN-CAL = UH-PROTEIN-G * 4.
016000     COMPUTE WS-CARB-CAL    = UH-CARBS-G * 4.
016100     COMPUTE WS-FAT-CAL     = UH-FAT-G * 9.
016200     COMPUTE WS-PROTEIN-PCT ROUNDED =
016300             (WS-PROTEIN-CAL * 100) / UH-CALORIES.
016400     COMPUTE WS-CARB-PCT ROUNDED =
016500             (WS-CARB-CAL * 100) / UH-CALORIES.
016600     COMPUTE WS-FAT-PCT ROUNDED =
016700             (WS-FAT-CAL * 100) / UH-CALORIES.
016800     MOVE WS-PROTEIN-PCT TO NU-PROTEIN-PCT.
016900     MOVE WS-CARB-PCT    TO NU-CARB-PCT.
017000     MOVE WS-FAT-PCT     TO NU-FAT-PCT.
017100 300-EXIT.
017200     EXIT.
017300      
017400*--  NOTE - THE EXTRACT FEEDS WEIGHT-KG BUT THE PILOT FORMULA    *
017500*--  DIVIDES BY 2.2 AS IF IT WERE POUNDS.  CARRIED FORWARD AS-IS *
017600*--  SINCE A GENERATION OF DOWNSTREAM REPORTS NOW KEY OFF IT -----
017700 320-PROTEIN-PER-KG.
017800     MOVE "320-PROTEIN-PER-KG" TO PARA-NAME.
017900     COMPUTE WS-WEIGHT-LB-CALC ROUNDED = UH-WEIGHT-KG / 2.2.
018000     COMPUTE WS-PROTEIN-PER-KG ROUNDED =
018100             UH-PROTEIN-G / WS-WEIGHT-LB-CALC.
018200     MOVE WS-PROTEIN-PER-KG TO NU-PROTEIN-PER-KG.
018300     IF WS-PROTEIN-PER-KG >= 1.2
018400         ADD +1 TO WS-STRENGTH-COUNT
018500     ELSE IF WS-PROTEIN-PER-KG >= 0.8
018600         ADD +1 TO WS-STRENGTH-COUNT
018700     ELSE
018800         MOVE "Y" TO WS-IMPROVE-PROTEIN-SW
018900         ADD +1 TO WS-IMPROVE-COUNT.
019000 320-EXIT.
019100     EXIT.
019200      
019300 340-FIBER-CHECK.
019400     MOVE "340-FIBER-CHECK" TO PARA-NAME.
019500     IF UH-FIBER-G >= WS-FIBER-BOUND(2)
019600         ADD +1 TO WS-STRENGTH-COUNT
019700     ELSE IF UH-FIBER-G >= WS-FIBER-BOUND(1)
019800         ADD +1 TO WS-STRENGTH-COUNT
019900     ELSE
020000         MOVE "Y" TO WS-IMPROVE-FIBER-SW
020100         ADD +1 TO WS-IMPROVE-COUNT.
020200 340-EXIT.
020300     EXIT.
020400      
020500 400-DIETARY-PATTERN.
020600     MOVE "400-DIETARY-PATTERN" TO PARA-NAME.
020700     MOVE "N" TO WS-PATTERN-KNOWN-SW.
020800     PERFORM 410-SEARCH-DIET-PREF THRU 410-EXIT
020900             VARYING WS-TBL-SUB FROM 1 BY 1
021000             UNTIL WS-TBL-SUB > 5 OR WS-PATTERN-KNOWN.
021100     IF WS-PATTERN-KNOWN
021200         MOVE "Y" TO NU-PATTERN-ALIGNED-SW
021300         ADD +1 TO WS-STRENGTH-COUNT
021400     ELSE
021500         IF WS-PROTEIN-PCT > 25 AND WS-CARB-PCT < 40
021600             MOVE "HIGH-PROTEIN-LOW-CARB" TO NU-DIETARY-PATTERN
021700         ELSE IF WS-FAT-PCT > 40
021800             MOVE "HIGH-FAT" TO NU-DIETARY-PATTERN
021900         ELSE IF WS-CARB-PCT > 60
022000             MOVE "HIGH-CARB" TO NU-DIETARY-PATTERN
022100         ELSE
022200             MOVE "MIXED-BALANCED" TO NU-DIETARY-PATTERN.
022300         IF UH-MACROS-DETAILED
022400             MOVE "Y" TO NU-PATTERN-ALIGNED-SW
022500             ADD +1 TO WS-STRENGTH-COUNT
022600         ELSE
022700             MOVE "N" TO NU-PATTERN-ALIGNED-SW
022800             MOVE "Y" TO WS-IMPROVE-PLANT-SW
022900             ADD +1 TO WS-IMPROVE-COUNT.
023000 400-EXIT.
023100     EXIT.
023200      
023300 410-SEARCH-DIET-PREF.
023400     MOVE "410-SEARCH-DIET-PREF" TO PARA-NAME.
023500     IF UH-DIET-PREF = WS-DIET-PREF-ENTRY(WS-TBL-SUB)
023600         MOVE WS-DIET-NAME-ENTRY(WS-TBL-SUB) TO NU-DIETARY-PATTERN
023700         MOVE "Y" TO WS-PATTERN-KNOWN-SW.
023800 410-EXIT.
023900     EXIT.
024000      
024100 450-LONGEVITY-ALIGNMENT.
024200     MOVE "450-LONGEVITY-ALIGNMENT" TO PARA-NAME.
024300     IF WS-STRENGTH-COUNT > WS-IMPROVE-COUNT
024400         MOVE "STRONG" TO NU-LONGEVITY-ALIGN
024500     ELSE IF WS-STRENGTH-COUNT = WS-IMPROVE-COUNT
024600         MOVE "MODERATE" TO NU-LONGEVITY-ALIGN
024700     ELSE
024800         MOVE "NEEDS-IMPROVEMENT" TO NU-LONGEVITY-ALIGN.
024900 450-EXIT.
025000     EXIT.
025100      
025200 500-BUILD-RECS.
025300     MOVE "500-BUILD-RECS" TO PARA-NAME.
025400     MOVE ZERO TO NU-REC-COUNT.
025500     IF WS-IMPROVE-PROTEIN
025600         MOVE "NUTRITION"              TO WS-TEMP-CATEGORY
025700         MOVE "INCREASE-PROTEIN-INTAKE" TO WS-TEMP-ACTION
025800         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
025900         PERFORM 505-STORE-REC THRU 505-EXIT.
026000     IF WS-IMPROVE-FIBER
026100         MOVE "NUTRITION"              TO WS-TEMP-CATEGORY
026200         MOVE "INCREASE-FIBER-INTAKE"  TO WS-TEMP-ACTION
026300         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
026400         PERFORM 505-STORE-REC THRU 505-EXIT.
026500     IF WS-IMPROVE-PLANT
026600         MOVE "NUTRITION"              TO WS-TEMP-CATEGORY
026700         MOVE "ADOPT-PLANT-FORWARD"    TO WS-TEMP-ACTION
026800         MOVE "MEDIUM"                 TO WS-TEMP-PRIORITY
026900         PERFORM 505-STORE-REC THRU 505-EXIT.
027000     IF NU-REC-COUNT < 2
027100         MOVE "NUTRITION"              TO WS-TEMP-CATEGORY
027200         MOVE "OPTIMIZE-LONGEVITY-NUTRITION" TO WS-TEMP-ACTION
027300         MOVE "HIGH"                   TO WS-TEMP-PRIORITY
027400         PERFORM 505-STORE-REC THRU 505-EXIT.
027500     GO TO 500-EXIT.
027600      
027700 505-STORE-REC.
027800     MOVE "505-STORE-REC" TO PARA-NAME.
027900     ADD +1 TO NU-REC-COUNT.
028000     MOVE WS-TEMP-CATEGORY TO NU-REC-CATEGORY(NU-REC-COUNT).
028100     MOVE WS-TEMP-ACTION   TO NU-REC-ACTION(NU-REC-COUNT).
028200     MOVE WS-TEMP-PRIORITY TO NU-REC-PRIORITY(NU-REC-COUNT).
028300 505-EXIT.
028400     EXIT.
028500      
028600 500-EXIT.
028700     EXIT.
028800      
028900 600-MODULE-CONFIDENCE.
029000     MOVE "600-MODULE-CONFIDENCE" TO PARA-NAME.
029100     IF UH-MACROS-DETAILED AND WS-PATTERN-KNOWN
029200         MOVE "HIGH" TO NU-CONFIDENCE
029300     ELSE IF NOT UH-MACROS-DETAILED AND NOT WS-PATTERN-KNOWN
029400         MOVE "LOW" TO NU-CONFIDENCE
029500     ELSE
029600         MOVE "MEDIUM" TO NU-CONFIDENCE.
029700 600-EXIT.
029800     EXIT.
029900      
030000 999-CLEANUP.
030100     MOVE "999-CLEANUP" TO PARA-NAME.
030200     MOVE ZERO TO NU-RET-CODE.
030300     GOBACK.
