000100******************************************************************
000200*    COPYBOOK:  UHRECORD                                        *
000300*    DESC:      RECOMMENDATION OUTPUT RECORD - MANY PER USER,    *
000400*               ONE PER RECOMMENDATION EMITTED BY ANY MODULE     *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    02/09/89  JS   ORIGINAL RECOMMENDATION LAYOUT               *
000800*    06/03/14  JS   ADDED FEASIBILITY AND COMBINED SCORE FOR     *
000900*                   THE PERSONALIZATION MODULE                   *
001000******************************************************************
001100 01  RECOMMENDATION-RECORD.
001200     05  RC-USER-ID                  PIC X(08).
001300     05  RC-SOURCE                   PIC X(12).
001400     05  RC-CATEGORY                 PIC X(20).
001500     05  RC-ACTION                   PIC X(30).
001600     05  RC-PRIORITY                 PIC X(06).
001700*--  RC-PRIORITY-NUM REDEFINES THE PRIORITY CODE SO THE SORT IN  *
001800*--  UHPERS CAN COMPARE IT AS A ONE-CHAR SEVERITY LETTER --------
001900     05  RC-PRIORITY-1CHR REDEFINES RC-PRIORITY.
002000         10  RC-PRIORITY-LETTER       PIC X(01).
002100         10  FILLER                   PIC X(05).
002200     05  RC-FEAS-SCORE               PIC 9V99.
002300     05  RC-COMB-SCORE               PIC 9V99.
002400     05  FILLER                      PIC X(08).
