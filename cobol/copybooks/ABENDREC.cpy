000100******************************************************************
000200*    COPYBOOK:  ABENDREC                                        *
000300*    DESC:      STANDARD SHOP ABEND-TRACE BLOCK - COPIED INTO    *
000400*               EVERY PROGRAM AND SUBPROGRAM IN THE NIGHTLY      *
000500*               HEALTH SNAPSHOT SYSTEM SO A DUMP ALWAYS SHOWS    *
000600*               THE LAST PARAGRAPH ENTERED                      *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    02/09/89  RDM  ORIGINAL SHOP STANDARD BLOCK                 *
001000*    09/22/98  JS   Y2K REVIEW - NO DATE FIELDS, NO CHANGE       *
001100******************************************************************
001200 01  PARA-NAME                       PIC X(32) VALUE SPACES.
001300 01  ABEND-REC.
001400     05  ABEND-TAG                   PIC X(10) VALUE
001500                                      "** ABEND *".
001600     05  ABEND-PARA                  PIC X(32).
001700     05  ABEND-REASON                PIC X(60).
001800     05  FILLER                      PIC X(28).
