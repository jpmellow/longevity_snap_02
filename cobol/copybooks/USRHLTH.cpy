000100******************************************************************
000200*    COPYBOOK:  USRHLTH                                         *
000300*    DESC:      USER-HEALTH INPUT RECORD - NIGHTLY HEALTH        *
000400*               SNAPSHOT EXTRACT, ONE RECORD PER USER, FIXED     *
000500*               200 BYTE LAYOUT, LINE SEQUENTIAL                 *
000600*    USED BY:   UHSNAP AND EVERY UHxxxxx MODULE SUBPROGRAM       *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    02/09/89  JS   ORIGINAL LAYOUT FOR PILOT EXTRACT            *
001000*    11/14/11  RDM  ADDED NUTRITION AND EXERCISE BLOCKS          *
001100*    06/03/14  JS   ADDED PERSONALIZATION PREFERENCE FIELDS      *
001200*    09/22/98  RDM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001300*    04/05/16  KLT  ADDED FREE-TEXT SLEEP NARRATIVE FIELD        *
001400******************************************************************
001500 01  USER-HEALTH-RECORD.
001600     05  UH-USER-ID                  PIC X(08).
001700     05  UH-DEMOGRAPHICS.
001800         10  UH-AGE                  PIC 9(03).
001900         10  UH-GENDER                PIC X(01).
002000             88  UH-MALE              VALUE "M".
002100             88  UH-FEMALE            VALUE "F".
002200             88  UH-GENDER-OTHER      VALUE "O".
002300         10  UH-HEIGHT-CM             PIC 9(03)V9.
002400         10  UH-WEIGHT-KG             PIC 9(03)V9.
002500*--  VITALS BLOCK, ZERO MEANS "NOT SUPPLIED" PER EXTRACT SPEC ---
002600     05  UH-VITALS.
002700         10  UH-BP-SYSTOLIC           PIC 9(03).
002800         10  UH-BP-DIASTOLIC          PIC 9(03).
002900         10  UH-HEART-RATE            PIC 9(03).
003000         10  UH-VO2-MAX               PIC 9(02)V9.
003100*--  SLEEP BLOCK -------------------------------------------------
003200     05  UH-SLEEP-BLOCK.
003300         10  UH-SLEEP-PRESENT         PIC X(01).
003400             88  UH-SLEEP-SUPPLIED    VALUE "Y".
003500         10  UH-SLEEP-DURATION        PIC 9(02)V9.
003600         10  UH-SLEEP-QUALITY         PIC X(01).
003700             88  UH-SLEEP-QUAL-POOR   VALUE "P".
003800             88  UH-SLEEP-QUAL-MED    VALUE "M".
003900             88  UH-SLEEP-QUAL-HIGH   VALUE "H".
004000         10  UH-SLEEP-CONSIST         PIC X(01).
004100             88  UH-SLEEP-CONS-POOR   VALUE "P".
004200             88  UH-SLEEP-CONS-MED    VALUE "M".
004300             88  UH-SLEEP-CONS-HIGH   VALUE "H".
004400*--  NUTRITION BLOCK -----------------------------------------
004500     05  UH-NUTRITION-BLOCK.
004600         10  UH-NUTR-PRESENT          PIC X(01).
004700             88  UH-NUTR-SUPPLIED     VALUE "Y".
004800         10  UH-CALORIES              PIC 9(05).
004900         10  UH-PROTEIN-G             PIC 9(03)V9.
005000         10  UH-CARBS-G               PIC 9(03)V9.
005100         10  UH-FAT-G                 PIC 9(03)V9.
005200         10  UH-FIBER-G               PIC 9(03)V9.
005300         10  UH-DETAILED-MACROS       PIC X(01).
005400             88  UH-MACROS-DETAILED   VALUE "Y".
005500*--  STRESS BLOCK --------------------------------------------
005600     05  UH-STRESS-BLOCK.
005700         10  UH-STRESS-PRESENT        PIC X(01).
005800             88  UH-STRESS-SUPPLIED   VALUE "Y".
005900         10  UH-STRESS-LEVEL          PIC 9(02).
006000         10  UH-STRESS-CHRONIC        PIC X(01).
006100             88  UH-CHRONIC-STRESSOR  VALUE "Y".
006200         10  UH-COPING-HEALTHY        PIC X(01).
006300             88  UH-COPES-HEALTHY     VALUE "Y".
006400*--  EXERCISE BLOCK ------------------------------------------
006500     05  UH-EXERCISE-BLOCK.
006600         10  UH-EXER-PRESENT          PIC X(01).
006700             88  UH-EXER-SUPPLIED     VALUE "Y".
006800         10  UH-STRENGTH-SESS         PIC 9(02).
006900         10  UH-CARDIO-SESS           PIC 9(02).
007000         10  UH-EXER-INTENSITY        PIC X(01).
007100             88  UH-INTENS-LOW        VALUE "L".
007200             88  UH-INTENS-MED        VALUE "M".
007300             88  UH-INTENS-HIGH       VALUE "H".
007400         10  UH-EXER-DURATION         PIC 9(03).
007500         10  UH-EXER-TYPES-CNT        PIC 9(02).
007600*--  PERSONALIZATION / PREFERENCE BLOCK --------------------------
007700     05  UH-PREFERENCE-BLOCK.
007800         10  UH-PREF-PRESENT          PIC X(01).
007900             88  UH-PREF-SUPPLIED     VALUE "Y".
008000         10  UH-DIET-PREF             PIC X(02).
008100         10  UH-GOAL-KEYWORD          PIC X(02).
008200     05  UH-SLEEP-NARR                PIC X(60).
008300*--  UH-SLEEP-NARR-WORDS IS AN ALTERNATE TEN-WORD VIEW OF THE    *
008400*--  NARRATIVE USED BY THE NLP ANALYZER FOR THE TOKEN SEARCH ---
008500     05  UH-SLEEP-NARR-WORDS REDEFINES UH-SLEEP-NARR.
008600         10  UH-NARR-WORD             PIC X(06) OCCURS 10 TIMES.
008700     05  FILLER                       PIC X(58).
