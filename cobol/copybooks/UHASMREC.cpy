000100******************************************************************
000200*    COPYBOOK:  UHASMREC                                        *
000300*    DESC:      ASSESSMENT OUTPUT RECORD - ONE PER USER, WRITTEN *
000400*               BY UHSNAP AFTER ALL MODULES HAVE BEEN CALLED     *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    02/09/89  JS   ORIGINAL ASSESSMENT LAYOUT                   *
000800*    07/19/12  RDM  ADDED BIAS-RISK AND ESCALATE FLAG            *
000900*    06/03/14  JS   ADDED MOTIVATION DRIVER AND NLP AREA         *
001000******************************************************************
001100 01  ASSESSMENT-RECORD.
001200     05  AS-USER-ID                  PIC X(08).
001300     05  AS-BMI                      PIC 9(02)V9.
001400     05  AS-BMI-CATEGORY             PIC X(14).
001500     05  AS-BP-CATEGORY              PIC X(12).
001600     05  AS-HR-CATEGORY              PIC X(12).
001700     05  AS-VO2-CATEGORY             PIC X(09).
001800     05  AS-SLEEP-CATEGORY           PIC X(10).
001900     05  AS-STRESS-CATEGORY          PIC X(08).
002000     05  AS-ACTIVITY-LEVEL           PIC X(12).
002100     05  AS-COUNTS.
002200         10  AS-RISK-COUNT            PIC 9(02).
002300         10  AS-STRENGTH-COUNT        PIC 9(02).
002400         10  AS-REC-COUNT             PIC 9(02).
002500*--  AS-COUNTS-TBL REDEFINES THE THREE COUNT FIELDS AS A THREE- *
002600*--  DEEP TABLE SO THE REPORT WRITER CAN TOTAL THEM IN A LOOP ---
002700     05  AS-COUNTS-TBL REDEFINES AS-COUNTS.
002800         10  AS-COUNT-ENTRY           PIC 9(02) OCCURS 3 TIMES.
002900     05  AS-OVERALL-CONF             PIC X(09).
003000     05  AS-DATA-COMPLETE            PIC X(11).
003100     05  AS-COMPLETE-PCT             PIC 9(03).
003200     05  AS-BIAS-RISK                PIC X(07).
003300     05  AS-ESCALATE                 PIC X(01).
003400         88  AS-ESCALATE-YES          VALUE "Y".
003500     05  AS-MOTIV-DRIVER             PIC X(12).
003600     05  AS-NLP-AREA                 PIC X(12).
003700     05  AS-HEALTH-STATUS            PIC X(10).
003800     05  FILLER                       PIC X(41).
