000100******************************************************************
000200*    COPYBOOK:  UHRECTBL                                        *
000300*    DESC:      RECOMMENDATION-CANDIDATE WORK TABLE - COPIED     *
000400*               INTO THE LINKAGE SECTION OF EVERY UHxxxxx        *
000500*               MODULE SUBPROGRAM SO EACH MODULE HANDS BACK ITS  *
000600*               OWN RECOMMENDATIONS TO UHSNAP IN ONE SHAPE       *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    11/14/11  RDM  ORIGINAL CANDIDATE TABLE, 10 ROWS            *
001000*    06/03/14  JS   EXPANDED TO 15 ROWS, ADDED SCORE COLUMNS     *
001100*                   FOR THE PERSONALIZATION MODULE SORT          *
001200******************************************************************
001300*--  NOTE - THIS GROUP IS LEVEL 05 SO IT COPIES IN AS PART OF    *
001400*--  THE CALLING MODULE'S OWN 01-LEVEL RESULT RECORD, NOT AS A   *
001500*--  SEPARATE RECORD OF ITS OWN -------------------------------
001600     05  WK-RECOMMEND-TABLE.
001700         10  WK-REC-COUNT                PIC 9(02) COMP.
001800         10  WK-REC-ENTRY OCCURS 15 TIMES INDEXED BY WK-REC-IDX.
001900             15  WK-REC-CATEGORY          PIC X(20).
002000             15  WK-REC-ACTION            PIC X(30).
002100             15  WK-REC-PRIORITY          PIC X(06).
002200             15  WK-REC-FEAS-SCORE        PIC 9V99.
002300             15  WK-REC-COMB-SCORE        PIC 9V99.
