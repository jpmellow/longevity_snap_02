000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UHPERS.
000400 AUTHOR. K. L. TRAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/12/88.
000700 DATE-COMPILED. 05/12/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE "PERSONALIZATION" RULE MODULE
001300*          OF THE NIGHTLY HEALTH SNAPSHOT BATCH.  IT IS CALLED BY
001400*          UHSNAP ONLY WHEN THE PREFERENCE-PRESENT SWITCH ON THE
001500*          INPUT RECORD IS "Y".  IT DERIVES THE USER'S MOTIVATION
001600*          DRIVER FROM THE GOAL KEYWORD CLASS, SCORES THE THREE
001700*          FIXED CANDIDATE RECOMMENDATIONS FOR FEASIBILITY AND
001800*          MOTIVATION ALIGNMENT, COMBINES THE SCORES WITH EACH
001900*          CANDIDATE'S PRIORITY WEIGHT, SORTS THE CANDIDATES INTO
002000*          PERSONALIZED ORDER, AND RETURNS A CONFIDENCE GRADE.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                 *
002400*    05/12/88  KLT  ORIGINAL MODULE - FIXED 3-CANDIDATE SCORING  *
002500*    01/09/90  RDM  ADDED MOTIVATION-ALIGNMENT MATRIX TABLE      *
002600*    07/24/91  JS   ADDED GOAL-KEYWORD DRIVER DERIVATION TABLE   *
002700*    03/15/93  KLT  ADDED PRIORITY-WEIGHT COMBINED SCORE         *
002800*    11/02/94  RDM  ADDED COMBINED-SCORE SORT OF CANDIDATES      *
002900*    09/22/98  JS   Y2K REVIEW - NO DATE MATH IN THIS MODULE,    *
003000*                   NO CHANGES REQUIRED                          *
003100*    06/14/99  KLT  ADDED CONFIDENCE GRADE RETURN TO CALLER      *
003200*    08/30/02  JS   WIDENED GOAL-KEYWORD TABLE TO EIGHT ENTRIES  *
003300*    09/19/06  RDM  WIRED CANDIDATE TABLE FOR UHSNAP DISPATCH    *
003400******************************************************************
003500      
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200 INPUT-OUTPUT SECTION.
004300      
004400 DATA DIVISION.
004500 FILE SECTION.
004600      
004700 WORKING-STORAGE SECTION.
004800 77  WS-WEEKLY-SESSIONS           PIC 9(03)         COMP.
004900 01  WS-MISC-FIELDS.
005000     05  WS-DRIVER-SUB            PIC 9(02)         COMP.
005100     05  WS-TBL-SUB               PIC 9(02)         COMP.
005200     05  WS-PROFILE-DOMAIN-CNT    PIC 9(02)         COMP.
005300     05  FILLER                   PIC X(10).
005400      
005500*--  GOAL-KEYWORD CODE LIST, FLAT VALUE LIST REDEFINED AS A      *
005600*--  8-DEEP TABLE OF CODES, SUBSCRIPT ORDER IS THE DRIVER NUMBER -
005700 01  WS-GOAL-CODE-VALUES.
005800     05  FILLER                   PIC X(02) VALUE "HS".
005900     05  FILLER                   PIC X(02) VALUE "LO".
006000     05  FILLER                   PIC X(02) VALUE "PE".
006100     05  FILLER                   PIC X(02) VALUE "AP".
006200     05  FILLER                   PIC X(02) VALUE "EN".
006300     05  FILLER                   PIC X(02) VALUE "CO".
006400     05  FILLER                   PIC X(02) VALUE "MO".
006500     05  FILLER                   PIC X(02) VALUE "SO".
006600 01  WS-GOAL-CODE-TABLE REDEFINES WS-GOAL-CODE-VALUES.
006700     05  WS-GOAL-CODE-ENTRY PIC X(02) OCCURS 8 TIMES.
006800      
006900*--  DRIVER NAMES, SAME SUBSCRIPT ORDER AS THE CODE TABLE ABOVE --
007000 01  WS-DRIVER-NAME-VALUES.
007100     05  FILLER                   PIC X(13) VALUE "HEALTH-SCARE".
007200     05  FILLER                   PIC X(13) VALUE "LONGEVITY".
007300     05  FILLER                   PIC X(13) VALUE "PERFORMANCE".
007400     05  FILLER                   PIC X(13) VALUE "APPEARANCE".
007500     05  FILLER                   PIC X(13) VALUE "ENERGY".
007600     05  FILLER                   PIC X(13) VALUE "COGNITIVE".
007700     05  FILLER                   PIC X(13) VALUE "MOOD".
007800     05  FILLER                   PIC X(13) VALUE "SOCIAL".
007900 01  WS-DRIVER-NAME-TABLE REDEFINES WS-DRIVER-NAME-VALUES.
008000     05  WS-DRIVER-NAME-ENTRY PIC X(13) OCCURS 8 TIMES.
008100      
008200*--  MOTIVATION-ALIGNMENT MATRIX - ONE ROW PER DRIVER (1-8, SAME *
008300*--  ORDER AS ABOVE), THREE COLUMNS IN CANDIDATE ORDER SLEEP /   *
008400*--  ACTIVITY / STRESS.  VALUE IS THE POINTS TO ADD --------------
008500 01  WS-ALIGN-MATRIX-VALUES.
008600*--  ROW 1 HEALTH-SCARE  : SLEEP MOD / ACTIVITY NONE / STRESS MOD
008700     05  FILLER                   PIC 9V99 VALUE 0.10.
008800     05  FILLER                   PIC 9V99 VALUE 0.00.
008900     05  FILLER                   PIC 9V99 VALUE 0.10.
009000*--  ROW 2 LONGEVITY     : SLEEP STR / ACTIVITY STR / STRESS STR
009100     05  FILLER                   PIC 9V99 VALUE 0.20.
009200     05  FILLER                   PIC 9V99 VALUE 0.20.
009300     05  FILLER                   PIC 9V99 VALUE 0.20.
009400*--  ROW 3 PERFORMANCE   : SLEEP MOD / ACTIVITY STR / STRESS NONE
009500     05  FILLER                   PIC 9V99 VALUE 0.10.
009600     05  FILLER                   PIC 9V99 VALUE 0.20.
009700     05  FILLER                   PIC 9V99 VALUE 0.00.
009800*--  ROW 4 APPEARANCE    : SLEEP MOD / ACTIVITY STR / STRESS NONE
009900     05  FILLER                   PIC 9V99 VALUE 0.10.
010000     05  FILLER                   PIC 9V99 VALUE 0.20.
010100     05  FILLER                   PIC 9V99 VALUE 0.00.
010200*--  ROW 5 ENERGY        : SLEEP STR / ACTIVITY MOD / STRESS STR
010300     05  FILLER                   PIC 9V99 VALUE 0.20.
010400     05  FILLER                   PIC 9V99 VALUE 0.10.
010500     05  FILLER                   PIC 9V99 VALUE 0.20.
010600*--  ROW 6 COGNITIVE     : SLEEP STR / ACTIVITY STR / STRESS STR
010700     05  FILLER                   PIC 9V99 VALUE 0.20.
010800     05  FILLER                   PIC 9V99 VALUE 0.20.
010900     05  FILLER                   PIC 9V99 VALUE 0.20.
011000*--  ROW 7 MOOD          : SLEEP STR / ACTIVITY STR / STRESS STR
011100     05  FILLER                   PIC 9V99 VALUE 0.20.
011200     05  FILLER                   PIC 9V99 VALUE 0.20.
011300     05  FILLER                   PIC 9V99 VALUE 0.20.
011400*--  ROW 8 SOCIAL        : SLEEP NONE / ACTIVITY MOD / STRESS NONE
011500     05  FILLER                   PIC 9V99 VALUE 0.00.
011600     05  FILLER                   PIC 9V99 VALUE 0.10.
011700     05  FILLER                   PIC 9V99 VALUE 0.00.
011800 01  WS-ALIGN-MATRIX REDEFINES WS-ALIGN-MATRIX-VALUES.
011900     05  WS-ALIGN-ROW OCCURS 8 TIMES.
012000         10  WS-ALIGN-COL          PIC 9V99 OCCURS 3 TIMES.
012100      
012200 01  WS-COUNTERS-AND-SWITCHES.
012300     05  WS-DRIVER-NUM            PIC 9(02)         COMP.
012400     05  WS-DRIVER-KNOWN-SW       PIC X(01) VALUE "N".
012500         88  WS-DRIVER-KNOWN       VALUE "Y".
012600     05  WS-SORT-SW               PIC X(01).
012700         88  WS-SORT-DONE          VALUE "N".
012800     05  WS-HOLD-CATEGORY         PIC X(20).
012900     05  WS-HOLD-ACTION           PIC X(30).
013000     05  WS-HOLD-PRIORITY         PIC X(06).
013100     05  WS-HOLD-FEAS             PIC 9V99.
013200     05  WS-HOLD-COMB             PIC 9V99.
013300      
013400 COPY ABENDREC.
013500      
013600 LINKAGE SECTION.
013700 COPY USRHLTH.
013800      
013900 01  PE-RESULT.
014000     05  PE-MOTIVATION-DRIVER     PIC X(13).
014100     05  PE-CONFIDENCE            PIC X(09).
014200     COPY UHRECTBL REPLACING ==WK-== BY ==PE-==.
014300     05  FILLER                   PIC X(06).
014400      
014500 01  PE-RET-CODE                  PIC S9(4) COMP.
014600      
014700 PROCEDURE DIVISION USING USER-HEALTH-RECORD, PE-RESULT,
014800                           PE-RET-CODE.
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 100-MAINLINE THRU 100-EXIT.
015100     PERFORM 999-CLEANUP THRU 999-EXIT.
015200      
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     INITIALIZE PE-RESULT.
015600     MOVE SPACES TO PE-MOTIVATION-DRIVER.
015700 000-EXIT.
015800     EXIT.
015900      
016000 100-MAINLINE.
016100     MOVE "100-MAINLINE" TO PARA-NAME.
016200     PERFORM 300-MOTIVATION-DRIVER THRU 300-EXIT.
016300     PERFORM 320-LOAD-CANDIDATES THRU 320-EXIT.
016400     PERFORM 340-FEASIBILITY-SCORE THRU 340-EXIT.
016500     PERFORM 360-MOTIVATION-ALIGNMENT THRU 360-EXIT.
016600     PERFORM 380-COMBINED-SCORE THRU 380-EXIT.
016700     PERFORM 400-SORT-CANDIDATES THRU 400-EXIT.
016800     PERFORM 600-MODULE-CONFIDENCE THRU 600-EXIT.
016900 100-EXIT.
017000     EXIT.
017100      
017200 300-MOTIVATION-DRIVER.
017300     MOVE "300-MOTIVATION-DRIVER" TO PARA-NAME.
017400     MOVE ZERO TO WS-DRIVER-NUM.
017500     MOVE "N" TO WS-DRIVER-KNOWN-SW.
017600     IF UH-GOAL-KEYWORD = SPACES
017700         MOVE "UNKNOWN" TO PE-MOTIVATION-DRIVER
017800         GO TO 300-EXIT.
017900     PERFORM 310-SEARCH-GOAL-CODE THRU 310-EXIT
018000         VARYING WS-TBL-SUB FROM 1 BY 1
018100         UNTIL WS-TBL-SUB > 8 OR WS-DRIVER-KNOWN.
018200     IF WS-DRIVER-KNOWN
018300         MOVE WS-DRIVER-NAME-ENTRY(WS-DRIVER-NUM)
018400                                 TO PE-MOTIVATION-DRIVER
018500     ELSE
018600         MOVE 2 TO WS-DRIVER-NUM
018700         MOVE "LONGEVITY" TO PE-MOTIVATION-DRIVER
018800         MOVE "Y" TO WS-DRIVER-KNOWN-SW.
018900 300-EXIT.
019000     EXIT.
019100      
019200 310-SEARCH-GOAL-CODE.
019300     MOVE "310-SEARCH-GOAL-CODE" TO PARA-NAME.
019400     IF UH-GOAL-KEYWORD = WS-GOAL-CODE-ENTRY(WS-TBL-SUB)
019500         MOVE WS-TBL-SUB TO WS-DRIVER-NUM
019600         MOVE "Y" TO WS-DRIVER-KNOWN-SW.
019700 310-EXIT.
019800     EXIT.
019900      
020000 320-LOAD-CANDIDATES.
020100     MOVE "320-LOAD-CANDIDATES" TO PARA-NAME.
020200     MOVE 3 TO PE-REC-COUNT.
020300     MOVE "SLEEP"               TO PE-REC-CATEGORY(1).
020400     MOVE "IMPROVE-SLEEP-DURATION"
020500                                 TO PE-REC-ACTION(1).
020600     MOVE "HIGH"                TO PE-REC-PRIORITY(1).
020700     MOVE "PHYSICAL-ACTIVITY"   TO PE-REC-CATEGORY(2).
020800     MOVE "INCREASE-PHYSICAL-ACTIVITY"
020900                                 TO PE-REC-ACTION(2).
021000     MOVE "HIGH"                TO PE-REC-PRIORITY(2).
021100     MOVE "STRESS-MANAGEMENT"   TO PE-REC-CATEGORY(3).
021200     MOVE "STRESS-REDUCTION"    TO PE-REC-ACTION(3).
021300     MOVE "MEDIUM"              TO PE-REC-PRIORITY(3).
021400 320-EXIT.
021500     EXIT.
021600      
021700 340-FEASIBILITY-SCORE.
021800     MOVE "340-FEASIBILITY-SCORE" TO PARA-NAME.
021900     MOVE 0.50 TO PE-REC-FEAS-SCORE(1).
022000     MOVE 0.50 TO PE-REC-FEAS-SCORE(2).
022100     MOVE 0.50 TO PE-REC-FEAS-SCORE(3).
022200     IF UH-SLEEP-SUPPLIED
022300         IF UH-SLEEP-DURATION >= 6.5
022400             ADD 0.20 TO PE-REC-FEAS-SCORE(1)
022500         ELSE IF UH-SLEEP-DURATION < 5.5
022600             SUBTRACT 0.10 FROM PE-REC-FEAS-SCORE(1)
022700         END-IF
022800         IF UH-SLEEP-CONS-HIGH
022900             ADD 0.10 TO PE-REC-FEAS-SCORE(1)
023000         ELSE IF UH-SLEEP-CONS-POOR
023100             SUBTRACT 0.10 FROM PE-REC-FEAS-SCORE(1)
023200         END-IF
023300     END-IF.
023400     IF PE-REC-PRIORITY(1) = "HIGH"
023500         ADD 0.10 TO PE-REC-FEAS-SCORE(1).
023600     IF UH-EXER-SUPPLIED
023700         COMPUTE WS-WEEKLY-SESSIONS =
023800                 UH-STRENGTH-SESS + UH-CARDIO-SESS
023900         IF WS-WEEKLY-SESSIONS >= 2
024000             ADD 0.20 TO PE-REC-FEAS-SCORE(2)
024100         ELSE IF WS-WEEKLY-SESSIONS = ZERO
024200             SUBTRACT 0.20 FROM PE-REC-FEAS-SCORE(2)
024300         END-IF
024400         IF UH-INTENS-MED OR UH-INTENS-HIGH
024500             ADD 0.10 TO PE-REC-FEAS-SCORE(2)
024600         END-IF
024700     END-IF.
024800     IF PE-REC-PRIORITY(2) = "HIGH"
024900         ADD 0.10 TO PE-REC-FEAS-SCORE(2).
025000     IF UH-STRESS-SUPPLIED
025100         IF UH-COPES-HEALTHY
025200             ADD 0.20 TO PE-REC-FEAS-SCORE(3)
025300         END-IF
025400         IF UH-STRESS-LEVEL >= 8
025500             SUBTRACT 0.10 FROM PE-REC-FEAS-SCORE(3)
025600         END-IF
025700     END-IF.
025800     IF PE-REC-PRIORITY(3) = "HIGH"
025900         ADD 0.10 TO PE-REC-FEAS-SCORE(3).
026000 340-EXIT.
026100     EXIT.
026200      
026300 360-MOTIVATION-ALIGNMENT.
026400     MOVE "360-MOTIVATION-ALIGNMENT" TO PARA-NAME.
026500     IF WS-DRIVER-NUM > ZERO
026600         ADD WS-ALIGN-COL(WS-DRIVER-NUM, 1) TO
026700                          PE-REC-FEAS-SCORE(1)
026800         ADD WS-ALIGN-COL(WS-DRIVER-NUM, 2) TO
026900                          PE-REC-FEAS-SCORE(2)
027000         ADD WS-ALIGN-COL(WS-DRIVER-NUM, 3) TO
027100                          PE-REC-FEAS-SCORE(3)
027200     END-IF.
027300     PERFORM 365-CLAMP-SCORE THRU 365-EXIT
027400         VARYING WS-TBL-SUB FROM 1 BY 1 UNTIL WS-TBL-SUB > 3.
027500 360-EXIT.
027600     EXIT.
027700      
027800 365-CLAMP-SCORE.
027900     MOVE "365-CLAMP-SCORE" TO PARA-NAME.
028000     IF PE-REC-FEAS-SCORE(WS-TBL-SUB) > 1.00
028100         MOVE 1.00 TO PE-REC-FEAS-SCORE(WS-TBL-SUB).
028200     IF PE-REC-FEAS-SCORE(WS-TBL-SUB) < 0.00
028300         MOVE 0.00 TO PE-REC-FEAS-SCORE(WS-TBL-SUB).
028400 365-EXIT.
028500     EXIT.
028600      
028700 380-COMBINED-SCORE.
028800     MOVE "380-COMBINED-SCORE" TO PARA-NAME.
028900     COMPUTE PE-REC-COMB-SCORE(1) ROUNDED =
029000             (1.0 * 0.6) + (PE-REC-FEAS-SCORE(1) * 0.4).
029100     COMPUTE PE-REC-COMB-SCORE(2) ROUNDED =
029200             (1.0 * 0.6) + (PE-REC-FEAS-SCORE(2) * 0.4).
029300     COMPUTE PE-REC-COMB-SCORE(3) ROUNDED =
029400             (0.5 * 0.6) + (PE-REC-FEAS-SCORE(3) * 0.4).
029500 380-EXIT.
029600     EXIT.
029700      
029800*--  DESCENDING BUBBLE SORT OF THE THREE CANDIDATES BY COMBINED  *
029900*--  SCORE - THE SHOP'S STANDARD SWAP-AND-REPASS CANDIDATE-      *
030000*--  RANKING SORT, BOUNDED TO A FIXED THREE-ENTRY TABLE ----------
030100 400-SORT-CANDIDATES.
030200     MOVE "400-SORT-CANDIDATES" TO PARA-NAME.
030300     MOVE "Y" TO WS-SORT-SW.
030400     PERFORM 410-SORT-PASS THRU 410-EXIT
030500         UNTIL WS-SORT-DONE.
030600 400-EXIT.
030700     EXIT.
030800      
030900 410-SORT-PASS.
031000     MOVE "410-SORT-PASS" TO PARA-NAME.
031100     MOVE "N" TO WS-SORT-SW.
031200     PERFORM 420-SORT-COMPARE THRU 420-EXIT
031300         VARYING WS-TBL-SUB FROM 1 BY 1 UNTIL WS-TBL-SUB > 2.
031400 410-EXIT.
031500     EXIT.
031600      
031700 420-SORT-COMPARE.
031800     MOVE "420-SORT-COMPARE" TO PARA-NAME.
031900     IF PE-REC-COMB-SCORE(WS-TBL-SUB) <
032000                    PE-REC-COMB-SCORE(WS-TBL-SUB + 1)
032100         MOVE PE-REC-CATEGORY(WS-TBL-SUB)  TO WS-HOLD-CATEGORY
032200         MOVE PE-REC-ACTION(WS-TBL-SUB)    TO WS-HOLD-ACTION
032300         MOVE PE-REC-PRIORITY(WS-TBL-SUB)  TO WS-HOLD-PRIORITY
032400         MOVE PE-REC-FEAS-SCORE(WS-TBL-SUB) TO WS-HOLD-FEAS
032500         MOVE PE-REC-COMB-SCORE(WS-TBL-SUB) TO WS-HOLD-COMB
032600         MOVE PE-REC-CATEGORY(WS-TBL-SUB + 1)
032700                             TO PE-REC-CATEGORY(WS-TBL-SUB)
032800         MOVE PE-REC-ACTION(WS-TBL-SUB + 1)
032900                             TO PE-REC-ACTION(WS-TBL-SUB)
033000         MOVE PE-REC-PRIORITY(WS-TBL-SUB + 1)
033100                             TO PE-REC-PRIORITY(WS-TBL-SUB)
033200         MOVE PE-REC-FEAS-SCORE(WS-TBL-SUB + 1)
033300                             TO PE-REC-FEAS-SCORE(WS-TBL-SUB)
033400         MOVE PE-REC-COMB-SCORE(WS-TBL-SUB + 1)
033500                             TO PE-REC-COMB-SCORE(WS-TBL-SUB)
033600         MOVE WS-HOLD-CATEGORY TO PE-REC-CATEGORY(WS-TBL-SUB + 1)
033700         MOVE WS-HOLD-ACTION   TO PE-REC-ACTION(WS-TBL-SUB + 1)
033800         MOVE WS-HOLD-PRIORITY TO PE-REC-PRIORITY(WS-TBL-SUB + 1)
033900         MOVE WS-HOLD-FEAS  TO PE-REC-FEAS-SCORE(WS-TBL-SUB + 1)
034000         MOVE WS-HOLD-COMB  TO PE-REC-COMB-SCORE(WS-TBL-SUB + 1)
034100         MOVE "Y" TO WS-SORT-SW.
034200 420-EXIT.
034300     EXIT.
034400      
034500 600-MODULE-CONFIDENCE.
034600     MOVE "600-MODULE-CONFIDENCE" TO PARA-NAME.
034700     MOVE ZERO TO WS-PROFILE-DOMAIN-CNT.
034800     IF UH-PREF-SUPPLIED
034900         ADD +1 TO WS-PROFILE-DOMAIN-CNT.
035000     IF UH-EXER-SUPPLIED
035100         ADD +1 TO WS-PROFILE-DOMAIN-CNT.
035200     IF UH-SLEEP-SUPPLIED
035300         ADD +1 TO WS-PROFILE-DOMAIN-CNT.
035400     IF UH-STRESS-SUPPLIED
035500         ADD +1 TO WS-PROFILE-DOMAIN-CNT.
035600     IF UH-NUTR-SUPPLIED
035700         ADD +1 TO WS-PROFILE-DOMAIN-CNT.
035800     IF PE-MOTIVATION-DRIVER = "UNKNOWN"
035900         MOVE "LOW" TO PE-CONFIDENCE
036000     ELSE IF WS-PROFILE-DOMAIN-CNT = ZERO
036100         MOVE "LOW" TO PE-CONFIDENCE
036200     ELSE IF WS-PROFILE-DOMAIN-CNT >= 4
036300         MOVE "HIGH" TO PE-CONFIDENCE
036400     ELSE IF WS-PROFILE-DOMAIN-CNT <= 1
036500         MOVE "LOW" TO PE-CONFIDENCE
036600     ELSE
036700         MOVE "MEDIUM" TO PE-CONFIDENCE.
036800 600-EXIT.
036900     EXIT.
037000      
037100 999-CLEANUP.
037200     MOVE "999-CLEANUP" TO PARA-NAME.
037300     MOVE ZERO TO PE-RET-CODE.
037400     GOBACK.
